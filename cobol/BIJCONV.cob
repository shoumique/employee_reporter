000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BIJCONV.
000300 AUTHOR. ENZO ALMEIDA.
000400 INSTALLATION. RELATORIO DE FUNCIONARIOS - MATRIZ BANCO.
000500 DATE-WRITTEN. 22/03/1994.
000600 DATE-COMPILED.
000700 SECURITY. USO RESTRITO AO SETOR DE PESSOAL.
000800*****************************************************************
000900*    ANALISTA       : SIMONE
001000*    PROGRAMADOR(A) : ENZO 19 - JAMILE 26
001100*    FINALIDADE     : CONVERTE OS CAMPOS DE TEXTO DO CADASTRO
001200*                     MESTRE DE FUNCIONARIOS E DO CADASTRO DE
001300*                     RUBRICAS DA CODIFICACAO BIJOY (TECLADO
001400*                     BANGLA ANTIGO) PARA UNICODE BANGLA,
001500*                     CAMPO A CAMPO, NORMALIZA OS CAMPOS DE
001600*                     DATA PARA DD/MM/AAAA, E GRAVA NOVO MESTRE.
001700*    VRS         DATA           DESCRICAO
001800*    1.0         22/03/1994     IMPLANTACAO INICIAL               V1.0    
001900*    1.1         30/08/1994     JAS - CORRIGIDO TESTE DE CAMPO    V1.1    
002000*                               EM BRANCO (SOLIC. 0871)           V1.1    
002100*    1.2         14/02/1995     ENZO - INCLUIDA CONTAGEM DE       V1.2    
002200*                               CAMPOS CONVERTIDOS NO TOTAL       V1.2    
002300*    1.3         19/07/1996     JAS - RUBRICAS DUPLICADAS PASSAM  V1.3    
002400*                               A RECEBER SUFIXO _n (SOLIC. 1204) V1.3    
002500*    1.4         03/11/1998     SIMONE - REVISAO GERAL P/ ANO     V1.4    
002600*                               2000 - DATAS DO MESTRE TRATADAS   V1.4    
002700*                               COMO TEXTO, NAO HA CALCULO DE     V1.4    
002800*                               SECULO NESTE PROGRAMA             V1.4    
002900*    1.5         21/01/2003     ENZO - CLASSE 'K' (KHANDA TA)     V1.5
003000*                               PASSA A BLOQUEAR CONVERSAO DO     V1.5
003100*                               CAMPO INTEIRO, NAO SO DO          V1.5
003200*                               CARACTER (SOLIC. 2617)            V1.5
003300*    1.6         14/05/2004     JAS - INCLUIDA NORMALIZACAO DAS   V1.6
003400*                               DATAS DO MESTRE (NASCIMENTO,      V1.6
003500*                               ADMISSAO, PRL) PARA DD/MM/AAAA -  V1.6
003600*                               BRANCO OU "nan" VIRA BRANCO       V1.6
003700*                               (SOLIC. 2905)                     V1.6
003800*    1.7         02/09/2006     JAS - 0200-LE-RUBRICAS PASSA A    V1.7
003900*                               CONVERTER E DESAMBIGUAR AS        V1.7
004000*                               RUBRICAS EM MEMORIA (BIJOY +      V1.7
004100*                               SUFIXO _n), COMO JA FAZIAM        V1.7
004200*                               MROSTER/TABEXP/PROFEXP (SOLIC.    V1.7
004300*                               2966)                             V1.7
004400*****************************************************************
004500*    ESTE PROGRAMA NAO GRAVA UM NOVO CADASTRO DE RUBRICAS EM
004600*    DISCO - SO O MESTRE (CNVMST) TEM ARQUIVO DE SAIDA.  AS
004700*    RUBRICAS SAO LIDAS, CONVERTIDAS E DESAMBIGUADAS EM MEMORIA,
004800*    DO MESMO JEITO QUE MROSTER, TABEXP E PROFEXP FAZEM PARA
004900*    MONTAR SEU PROPRIO ROL DE RUBRICAS - NESTA CASA NAO SE
005000*    COMPARTILHA SUB-ROTINA ENTRE PROGRAMAS, ENTAO A ROTINA E
005100*    REESCRITA AQUI TAMBEM.
005200*****************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES. UPSI-0 ON STATUS IS WS-MODO-TESTE
005700                       OFF STATUS IS WS-MODO-PRODUCAO.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000
006100     SELECT EMPMST ASSIGN TO EMPMAST
006200                   ORGANIZATION LINE SEQUENTIAL
006300                   FILE STATUS WS-ST-MST.
006400
006500     SELECT HDRLBL ASSIGN TO HDRLBL
006600                   ORGANIZATION LINE SEQUENTIAL
006700                   FILE STATUS WS-ST-HDR.
006800
006900     SELECT CNVMST ASSIGN TO CNVMAST
007000                   ORGANIZATION LINE SEQUENTIAL
007100                   FILE STATUS WS-ST-CNV.
007200
007300 DATA DIVISION.
007400
007500 FILE SECTION.
007600 FD  EMPMST
007700     LABEL RECORD STANDARD.
007800 01  EMPMST-REG                 PIC X(1050).
007900
008000 FD  HDRLBL
008100     LABEL RECORD STANDARD.
008200 01  HDRLBL-REG                 PIC X(50).
008300
008400 FD  CNVMST
008500     LABEL RECORD STANDARD.
008600 01  CNVMST-REG                 PIC X(1050).
008700
008800 WORKING-STORAGE SECTION.
008900 01  WS-ST-MST                  PIC X(02).
009000     88  MST-OK                 VALUE '00'.
009100     88  MST-FIM                VALUE '10'.
009200 01  WS-ST-HDR                  PIC X(02).
009300     88  HDR-OK                 VALUE '00'.
009400     88  HDR-FIM                VALUE '10'.
009500 01  WS-ST-CNV                  PIC X(02).
009600     88  CNV-OK                 VALUE '00'.
009700
009800 01  WS-CHAVES.
009900     05  WS-FIM-MESTRE          PIC X(01) VALUE 'N'.
010000         88  FIM-DO-MESTRE      VALUE 'S'.
010100     05  WS-FIM-RUBRICA         PIC X(01) VALUE 'N'.
010200         88  FIM-DA-RUBRICA     VALUE 'S'.
010300     05  FILLER                 PIC X(08) VALUE SPACES.
010400
010500 01  WS-CONTADORES.
010600     05  WS-CONT-LIDOS          PIC 9(06) COMP VALUE ZERO.
010700     05  WS-CONT-GRAVADOS       PIC 9(06) COMP VALUE ZERO.
010800     05  WS-CONT-RUBRICAS       PIC 9(02) COMP VALUE ZERO.
010900     05  WS-CONT-CAMPOS-CONV    PIC 9(08) COMP VALUE ZERO.
011000     05  WS-CONT-E0             PIC 9(03) COMP VALUE ZERO.
011100     05  FILLER                 PIC X(08) VALUE SPACES.
011200
011300 01  WS-INDICES.
011400     05  WS-IND-CAMPO           PIC 9(02) COMP.
011500     05  WS-IND-CAR             PIC 9(03) COMP.
011600     05  WS-IND-TAB             PIC 9(02) COMP.
011700     05  WS-IND-TAB-ACHADO      PIC 9(02) COMP.
011800     05  WS-OUT-POS             PIC 9(03) COMP.
011900     05  WS-TAM-CAMPO           PIC 9(03) COMP.
012000     05  WS-POS-FIM             PIC 9(02) COMP.
012100     05  FILLER                 PIC X(08) VALUE SPACES.
012200
012300*---------------------------------------------------------------*
012400*    TABELA DE RUBRICAS EM MEMORIA (SOLIC. 2966, V1.7) - USADA
012500*    SO PARA REPRODUZIR A CONVERSAO+DESAMBIGUACAO DE ROTULOS QUE
012600*    OS PROGRAMAS DE EXIBICAO FAZEM, JA QUE ESTE PROGRAMA NAO
012700*    GRAVA UM HDRLBL CONVERTIDO EM DISCO (VER BANNER DO TOPO).
012800*---------------------------------------------------------------*
012900 01  WS-RUBRICAS.
013000     05  WS-RUB-ENTRY OCCURS 43 TIMES.
013100         10  WS-RUB-LABEL       PIC X(40).
013200         10  WS-RUB-DUP-CNT     PIC 9(01) COMP.
013300     05  FILLER                 PIC X(08) VALUE SPACES.
013400
013500 01  WS-CONT-DUP-ED             PIC 9(01).
013600*    SUBSCRITO AVULSO PARA DEPURACAO/CONFERENCIA MANUAL DA
013700*    TABELA DE RUBRICAS (COLOCAR BREAKPOINT/DISPLAY EM 0176
013800*    QUANDO PRECISAR CONFERIR UMA ENTRADA ESPECIFICA).
013900 77  WS-SUB-AUX                 PIC 9(02) COMP VALUE ZERO.
014000
014100*---------------------------------------------------------------*
014200*    AREA DE TRABALHO DO CAMPO CORRENTE - REUTILIZADA PARA CADA
014300*    UM DOS 43 CAMPOS DO MESTRE, VIA MODIFICACAO DE REFERENCIA
014400*    SOBRE EM-MASTER-TXT (EMPMAST.CPY), UMA VEZ QUE OS CAMPOS
014500*    TEM TAMANHOS DIFERENTES (10, 20, 30 OU 40 BYTES) E NAO
014600*    CABEM NUMA TABELA OCCURS UNIFORME.
014700*---------------------------------------------------------------*
014800 01  WS-AREA-CAMPO.
014900     05  WS-CAMPO-ORIG          PIC X(40).
015000     05  WS-CAMPO-CONV          PIC X(40).
015100     05  WS-CAMPO-SAIDA         PIC X(130).
015200     05  WS-CAR-ORIG            PIC X(01).
015300     05  FILLER                 PIC X(08) VALUE SPACES.
015400
015500 01  WS-FLAGS-CAMPO.
015600     05  WS-ACHOU-VOGAL         PIC X(01).
015700     05  WS-KHANDA-INVALIDO     PIC X(01).
015800     05  WS-CLASSE-ANTERIOR     PIC X(01).
015900     05  WS-TEM-ALFA            PIC X(01).
016000     05  WS-ACHOU-TAB           PIC X(01).
016100     05  FILLER                 PIC X(08) VALUE SPACES.
016200
016300 01  WS-ALFABETO.
016400     05  WS-MINUSCULAS          PIC X(26)
016500         VALUE 'abcdefghijklmnopqrstuvwxyz'.
016600     05  WS-MAIUSCULAS          PIC X(26)
016700         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
016800
016900*---------------------------------------------------------------*
017000*    AREA DE TRABALHO DA NORMALIZACAO DE DATAS (VER 0370/0375) -
017100*    OS TRES CAMPOS DE DATA DO MESTRE (NASCIMENTO, ADMISSAO, PRL)
017200*    SAO TEXTO DE 10 POSICOES, DD/MM/AAAA.
017300*---------------------------------------------------------------*
017400 01  WS-AREA-DATA.
017500     05  WS-CAMPO-DATA          PIC X(10).
017600     05  WS-DATA-MAI            PIC X(10).
017700     05  WS-DATA-DIA            PIC X(02).
017800     05  WS-DATA-MES            PIC X(02).
017900     05  WS-DATA-ANO            PIC X(04).
018000     05  FILLER                 PIC X(08) VALUE SPACES.
018100
018200     COPY EMPMAST.
018300     COPY BIJOYTB.
018400     COPY HDRLBL.
018500
018600 PROCEDURE DIVISION.
018700
018800
018900*---------------------------------------------------------------*
019000*    ROTINA PRINCIPAL - ABRE OS ARQUIVOS, MONTA A TABELA DE
019100*    RUBRICAS/COLUNAS E CONDUZ O LACO DE LEITURA DO MESTRE ATE O
019200*    FIM, FECHANDO OS ARQUIVOS E EMITINDO OS TOTAIS NO FINAL.
019300*---------------------------------------------------------------*
019400 0000-PRINCIPAL.
019500     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-ABRE-ARQUIVOS-EXIT.
019600     PERFORM 0200-LE-RUBRICAS THRU 0200-LE-RUBRICAS-EXIT
019700         UNTIL FIM-DA-RUBRICA.
019800     PERFORM 0300-LE-MESTRE THRU 0300-LE-MESTRE-EXIT
019900         UNTIL FIM-DO-MESTRE.
020000     PERFORM 0900-TOTAIS THRU 0900-TOTAIS-EXIT.
020100     CLOSE EMPMST HDRLBL CNVMST.
020200     STOP RUN.
020300
020400
020500*---------------------------------------------------------------*
020600*    ABRE OS ARQUIVOS DE ENTRADA E SAIDA DO PROGRAMA E CHECA O
020700*    FILE STATUS DE CADA UM - QUALQUER ABERTURA COM STATUS
020800*    DIFERENTE DE ZERO ABORTA O PROCESSAMENTO.
020900*---------------------------------------------------------------*
021000 0100-ABRE-ARQUIVOS.
021100     OPEN INPUT  EMPMST
021200                 HDRLBL.
021300     OPEN OUTPUT CNVMST.
021400     IF NOT MST-OK
021500         DISPLAY 'BIJCONV - ERRO ABERTURA EMPMAST ' WS-ST-MST
021600         STOP RUN.
021700     IF NOT HDR-OK
021800         DISPLAY 'BIJCONV - ERRO ABERTURA HDRLBL ' WS-ST-HDR
021900         STOP RUN.
022000 0100-ABRE-ARQUIVOS-EXIT.
022100*    RETORNA DE 0100-ABRE-ARQUIVOS.
022200     EXIT.
022300
022400*---------------------------------------------------------------*
022500*    0200 - LE UMA RUBRICA, CONVERTE (BIJOY) E ANEXA SUFIXO SE
022600*    JA EXISTIR ROTULO IGUAL NA TABELA EM MEMORIA - MESMA REGRA
022700*    DE 'Unnamed:' E DE DESAMBIGUACAO QUE MROSTER/TABEXP/PROFEXP
022800*    USAM PARA MONTAR SEU PROPRIO ROL DE COLUNAS (SOLIC. 2966,
022900*    V1.7).  NAO HA GRAVACAO EM DISCO DESTE ROL - VER BANNER DO
023000*    TOPO DO PROGRAMA.
023100*---------------------------------------------------------------*
023200 0200-LE-RUBRICAS.
023300     READ HDRLBL INTO HL-RUBRICA-REC
023400         AT END
023500             MOVE 'S' TO WS-FIM-RUBRICA
023600             GO TO 0200-LE-RUBRICAS-EXIT.
023700     ADD 1 TO WS-CONT-RUBRICAS.
023800     MOVE HL-LABEL TO WS-CAMPO-ORIG.
023900     MOVE 40       TO WS-TAM-CAMPO.
024000     IF HL-LABEL(1:8) = 'Unnamed:'
024100         MOVE HL-LABEL TO WS-RUB-LABEL(WS-CONT-RUBRICAS)
024200     ELSE
024300         PERFORM 0400-CONVERTE-CAMPO THRU 0400-CONVERTE-CAMPO-EXIT
024400         MOVE WS-CAMPO-CONV TO WS-RUB-LABEL(WS-CONT-RUBRICAS).
024500     MOVE ZERO TO WS-RUB-DUP-CNT(WS-CONT-RUBRICAS).
024600     PERFORM 0175-VERIFICA-DUPLICATA THRU
024700         0175-VERIFICA-DUPLICATA-EXIT.
024800 0200-LE-RUBRICAS-EXIT.
024900*    RETORNA DE 0200-LE-RUBRICAS.
025000     EXIT.
025100
025200
025300*---------------------------------------------------------------*
025400*    DECIDE SE O ROTULO CORRENTE JA EXISTE NA TABELA DE RUBRICAS
025500*    CARREGADAS, ACIONANDO 0176/0177 QUANDO FOR PRECISO
025600*    DESAMBIGUAR COM SUFIXO.
025700*---------------------------------------------------------------*
025800 0175-VERIFICA-DUPLICATA.
025900     IF WS-CONT-RUBRICAS > 1
026000         PERFORM 0176-COMPARA-ANTERIOR THRU
026100             0176-COMPARA-ANTERIOR-EXIT
026200             VARYING WS-IND-TAB FROM 1 BY 1
026300             UNTIL WS-IND-TAB >= WS-CONT-RUBRICAS.
026400     IF WS-RUB-DUP-CNT(WS-CONT-RUBRICAS) > ZERO
026500         PERFORM 0177-ANEXA-SUFIXO THRU 0177-ANEXA-SUFIXO-EXIT.
026600 0175-VERIFICA-DUPLICATA-EXIT.
026700*    RETORNA DE 0175-VERIFICA-DUPLICATA.
026800     EXIT.
026900
027000
027100*---------------------------------------------------------------*
027200*    COMPARA O ROTULO ATUAL COM OS ROTULOS JA CARREGADOS NA
027300*    TABELA - USADA PARA DETECTAR RUBRICAS DUPLICADAS NO HEADER.
027400*---------------------------------------------------------------*
027500 0176-COMPARA-ANTERIOR.
027600     IF WS-RUB-LABEL(WS-IND-TAB) = WS-RUB-LABEL(WS-CONT-RUBRICAS)
027700         ADD 1 TO WS-RUB-DUP-CNT(WS-CONT-RUBRICAS).
027800 0176-COMPARA-ANTERIOR-EXIT.
027900*    RETORNA DE 0176-COMPARA-ANTERIOR.
028000     EXIT.
028100
028200
028300*---------------------------------------------------------------*
028400*    ANEXA O SUFIXO "_n" AO ROTULO DUPLICADO ENCONTRADO POR 0175/
028500*    0176, PARA QUE A RUBRICA REPETIDA FIQUE DISTINGUIVEL NA
028600*    TABELA EM MEMORIA.
028700*---------------------------------------------------------------*
028800 0177-ANEXA-SUFIXO.
028900     MOVE 40 TO WS-POS-FIM.
029000     PERFORM 0178-ACHA-FIM THRU 0178-ACHA-FIM-EXIT
029100         UNTIL WS-POS-FIM = ZERO
029200         OR WS-RUB-LABEL(WS-CONT-RUBRICAS)(WS-POS-FIM: 1)
029300             NOT = SPACE.
029400     IF WS-POS-FIM < 38 AND WS-RUB-DUP-CNT(WS-CONT-RUBRICAS) < 10
029500         MOVE WS-RUB-DUP-CNT(WS-CONT-RUBRICAS) TO WS-CONT-DUP-ED
029600         MOVE '_' TO WS-RUB-LABEL(WS-CONT-RUBRICAS)
029700             (WS-POS-FIM + 1: 1)
029800         MOVE WS-CONT-DUP-ED TO WS-RUB-LABEL(WS-CONT-RUBRICAS)
029900             (WS-POS-FIM + 2: 1).
030000 0177-ANEXA-SUFIXO-EXIT.
030100*    RETORNA DE 0177-ANEXA-SUFIXO.
030200     EXIT.
030300
030400
030500*---------------------------------------------------------------*
030600*    LOCALIZA A ULTIMA POSICAO NAO-BRANCO DE UM CAMPO, ANDANDO
030700*    DE TRAS PARA FRENTE - USADA ANTES DE ANEXAR SUFIXO OU
030800*    CONCATENAR TEXTO NO FIM DE UM ROTULO.
030900*---------------------------------------------------------------*
031000 0178-ACHA-FIM.
031100     SUBTRACT 1 FROM WS-POS-FIM.
031200 0178-ACHA-FIM-EXIT.
031300*    RETORNA DE 0178-ACHA-FIM.
031400     EXIT.
031500
031600 0300-LE-MESTRE.
031700     READ EMPMST INTO EM-MASTER-REC
031800         AT END
031900             MOVE 'S' TO WS-FIM-MESTRE
032000             GO TO 0300-LE-MESTRE-EXIT.
032100     ADD 1 TO WS-CONT-LIDOS.
032200     PERFORM 0350-CONVERTE-COLUNA THRU 0350-CONVERTE-COLUNA-EXIT
032300         VARYING WS-IND-CAMPO FROM 1 BY 1
032400         UNTIL WS-IND-CAMPO > 43.
032500     PERFORM 0370-NORMALIZA-DATAS THRU 0370-NORMALIZA-DATAS-EXIT.
032600     WRITE CNVMST-REG FROM EM-MASTER-REC.
032700     ADD 1 TO WS-CONT-GRAVADOS.
032800 0300-LE-MESTRE-EXIT.
032900*    RETORNA DE 0300-LE-MESTRE.
033000     EXIT.
033100
033200 0350-CONVERTE-COLUNA.
033300     MOVE EM-COL-LEN(WS-IND-CAMPO)   TO WS-TAM-CAMPO.
033400     MOVE SPACES                     TO WS-CAMPO-ORIG.
033500     MOVE EM-MASTER-TXT
033600         (EM-COL-START(WS-IND-CAMPO): EM-COL-LEN(WS-IND-CAMPO))
033700         TO WS-CAMPO-ORIG(1: WS-TAM-CAMPO).
033800     PERFORM 0400-CONVERTE-CAMPO THRU 0400-CONVERTE-CAMPO-EXIT.
033900     MOVE WS-CAMPO-CONV(1: WS-TAM-CAMPO)
034000         TO EM-MASTER-TXT
034100         (EM-COL-START(WS-IND-CAMPO): EM-COL-LEN(WS-IND-CAMPO)).
034200 0350-CONVERTE-COLUNA-EXIT.
034300*    RETORNA DE 0350-CONVERTE-COLUNA.
034400     EXIT.
034500
034600*---------------------------------------------------------------*
034700*    0370 - NORMALIZA OS TRES CAMPOS DE DATA DO MESTRE
034800*    (NASCIMENTO, ADMISSAO, PRL) PARA DD/MM/AAAA E EM BRANCO
034900*    QUANDO AUSENTES - SOLIC. 2905 (VER V1.6).
035000*---------------------------------------------------------------*
035100 0370-NORMALIZA-DATAS.
035200     MOVE EM-BIRTH-DATE TO WS-CAMPO-DATA.
035300     PERFORM 0375-AJUSTA-DATA THRU 0375-AJUSTA-DATA-EXIT.
035400     MOVE WS-CAMPO-DATA TO EM-BIRTH-DATE.
035500     MOVE EM-JOIN-DATE  TO WS-CAMPO-DATA.
035600     PERFORM 0375-AJUSTA-DATA THRU 0375-AJUSTA-DATA-EXIT.
035700     MOVE WS-CAMPO-DATA TO EM-JOIN-DATE.
035800     MOVE EM-PRL-DATE   TO WS-CAMPO-DATA.
035900     PERFORM 0375-AJUSTA-DATA THRU 0375-AJUSTA-DATA-EXIT.
036000     MOVE WS-CAMPO-DATA TO EM-PRL-DATE.
036100 0370-NORMALIZA-DATAS-EXIT.
036200*    RETORNA DE 0370-NORMALIZA-DATAS.
036300     EXIT.
036400
036500*---------------------------------------------------------------*
036600*    0375 - AJUSTA UM CAMPO DE DATA EM WS-CAMPO-DATA.  BRANCO OU
036700*    O TEXTO "nan"/"NaN" (LIXO DE PLANILHA) VIRA BRANCO.  DATA JA
036800*    EM DD/MM/AAAA FICA COMO ESTA.  DATA EM AAAA-MM-DD (TIMESTAMP
036900*    DE PLANILHA GRAVADO COM HIFENS) E REESCRITA COMO DD/MM/AAAA.
037000*    QUALQUER OUTRO FORMATO NAO RECONHECIDO PASSA INALTERADO.
037100*---------------------------------------------------------------*
037200 0375-AJUSTA-DATA.
037300     MOVE WS-CAMPO-DATA TO WS-DATA-MAI.
037400     INSPECT WS-DATA-MAI CONVERTING WS-MINUSCULAS TO
037500         WS-MAIUSCULAS.
037600     IF WS-CAMPO-DATA = SPACES OR WS-DATA-MAI(1: 3) = 'NAN'
037700         MOVE SPACES TO WS-CAMPO-DATA
037800         GO TO 0375-AJUSTA-DATA-EXIT.
037900     IF WS-CAMPO-DATA(3: 1) = '/' AND WS-CAMPO-DATA(6: 1) = '/'
038000         GO TO 0375-AJUSTA-DATA-EXIT.
038100     IF WS-CAMPO-DATA(5: 1) = '-' AND WS-CAMPO-DATA(8: 1) = '-'
038200         MOVE WS-CAMPO-DATA(9: 2) TO WS-DATA-DIA
038300         MOVE WS-CAMPO-DATA(6: 2) TO WS-DATA-MES
038400         MOVE WS-CAMPO-DATA(1: 4) TO WS-DATA-ANO
038500         STRING WS-DATA-DIA '/' WS-DATA-MES '/' WS-DATA-ANO
038600             DELIMITED BY SIZE INTO WS-CAMPO-DATA.
038700 0375-AJUSTA-DATA-EXIT.
038800*    RETORNA DE 0375-AJUSTA-DATA.
038900     EXIT.
039000
039100*---------------------------------------------------------------*
039200*    0400 - ROTINA DE CONVERSAO DE UM CAMPO (CHAMADA PARA CADA
039300*    UM DOS 43 CAMPOS DO MESTRE).  ENTRADA EM WS-CAMPO-ORIG E
039400*    WS-TAM-CAMPO, SAIDA EM WS-CAMPO-CONV.  SE QUALQUER REGRA
039500*    DE REJEICAO SE APLICAR, WS-CAMPO-CONV SAI IGUAL A ENTRADA.
039600*---------------------------------------------------------------*
039700 0400-CONVERTE-CAMPO.
039800     MOVE WS-CAMPO-ORIG    TO WS-CAMPO-CONV.
039900     MOVE SPACES           TO WS-CAMPO-SAIDA.
040000     MOVE 'N'              TO WS-ACHOU-VOGAL.
040100     MOVE 'N'              TO WS-KHANDA-INVALIDO.
040200     MOVE 'N'              TO WS-TEM-ALFA.
040300     MOVE SPACE            TO WS-CLASSE-ANTERIOR.
040400     MOVE ZERO             TO WS-OUT-POS.
040500     MOVE ZERO             TO WS-CONT-E0.
040600*    REGRA 1 - CAMPO EM BRANCO NAO SE CONVERTE
040700     IF WS-CAMPO-ORIG(1: WS-TAM-CAMPO) = SPACES
040800         GO TO 0400-CONVERTE-CAMPO-EXIT.
040900*    REGRA 2 - CAMPO JA CONTEM BYTE DO BLOCO BANGLA (X'E0'
041000*    E O PRIMEIRO BYTE DE TODO CODEPOINT UTF-8 DA FAIXA BANGLA)
041100     INSPECT WS-CAMPO-ORIG(1: WS-TAM-CAMPO)
041200         TALLYING WS-CONT-E0 FOR ALL X'E0'.
041300     IF WS-CONT-E0 > ZERO
041400         GO TO 0400-CONVERTE-CAMPO-EXIT.
041500*    REGRA 3 - SEM NENHUMA LETRA, NADA A CONVERTER (NUMEROS,
041600*    DATAS, CAMPOS EM BRANCO COM LIXO DE ESPACO)
041700     PERFORM 0420-TESTA-ALFA THRU 0420-TESTA-ALFA-EXIT
041800         VARYING WS-IND-CAR FROM 1 BY 1
041900         UNTIL WS-IND-CAR > WS-TAM-CAMPO.
042000     IF WS-TEM-ALFA = 'N'
042100         GO TO 0400-CONVERTE-CAMPO-EXIT.
042200*    REGRA 4 - APLICA A TABELA BIJOYTB CARACTER A CARACTER
042300     PERFORM 0440-MAPEIA-CARACTERE THRU 0440-MAPEIA-CARACTERE-EXIT
042400         VARYING WS-IND-CAR FROM 1 BY 1
042500         UNTIL WS-IND-CAR > WS-TAM-CAMPO.
042600*    REGRA 5 - SO ACEITA A CONVERSAO SE ACHOU AO MENOS UM SINAL
042700*    VOCALICO E NAO HOUVE KHANDA TA SEGUIDO DE OUTRO CARACTER
042800*    BANGLA (INGLES GARBLED PASSANDO PELA TABELA POR ACASO)
042900     IF WS-ACHOU-VOGAL = 'S' AND WS-KHANDA-INVALIDO = 'N'
043000         MOVE WS-CAMPO-SAIDA(1: WS-TAM-CAMPO) TO WS-CAMPO-CONV
043100         ADD 1 TO WS-CONT-CAMPOS-CONV.
043200 0400-CONVERTE-CAMPO-EXIT.
043300*    RETORNA DE 0400-CONVERTE-CAMPO.
043400     EXIT.
043500
043600
043700*---------------------------------------------------------------*
043800*    TESTA SE O CARACTER CORRENTE PERTENCE A FAIXA BIJOY DE
043900*    CONSOANTES/VOGAIS BENGALIS, PARA DECIDIR SE HA CONVERSAO.
044000*---------------------------------------------------------------*
044100 0420-TESTA-ALFA.
044200     MOVE WS-CAMPO-ORIG(WS-IND-CAR: 1) TO WS-CAR-ORIG.
044300     IF WS-CAR-ORIG IS ALPHABETIC
044400         MOVE 'S' TO WS-TEM-ALFA.
044500 0420-TESTA-ALFA-EXIT.
044600*    RETORNA DE 0420-TESTA-ALFA.
044700     EXIT.
044800
044900
045000*---------------------------------------------------------------*
045100*    CONVERTE UM CARACTER BIJOY PARA O EQUIVALENTE UNICODE,
045200*    CONSULTANDO A TABELA CARREGADA POR 0450 E TRATANDO O CASO
045300*    ESPECIAL DO KHANDA-TA SEGUIDO DE CONSOANTE BENGALI.
045400*---------------------------------------------------------------*
045500 0440-MAPEIA-CARACTERE.
045600     MOVE WS-CAMPO-ORIG(WS-IND-CAR: 1) TO WS-CAR-ORIG.
045700     MOVE 'N' TO WS-ACHOU-TAB.
045800     PERFORM 0450-PROCURA-TABELA THRU 0450-PROCURA-TABELA-EXIT
045900         VARYING WS-IND-TAB FROM 1 BY 1
046000         UNTIL WS-IND-TAB > 26 OR WS-ACHOU-TAB = 'S'.
046100     IF WS-ACHOU-TAB = 'N'
046200         ADD 1 TO WS-OUT-POS
046300         MOVE WS-CAR-ORIG TO WS-CAMPO-SAIDA(WS-OUT-POS: 1)
046400         MOVE SPACE       TO WS-CLASSE-ANTERIOR
046500         GO TO 0440-MAPEIA-CARACTERE-EXIT.
046600     ADD 1 TO WS-OUT-POS.
046700     MOVE BJ-DST-CHAR(WS-IND-TAB-ACHADO)
046800         TO WS-CAMPO-SAIDA(WS-OUT-POS: 3).
046900     ADD 2 TO WS-OUT-POS.
047000     IF BJ-DST-CLASSE(WS-IND-TAB-ACHADO) = 'V'
047100         MOVE 'S' TO WS-ACHOU-VOGAL.
047200     IF WS-CLASSE-ANTERIOR = 'K'
047300         MOVE 'S' TO WS-KHANDA-INVALIDO.
047400     MOVE BJ-DST-CLASSE(WS-IND-TAB-ACHADO) TO WS-CLASSE-ANTERIOR.
047500 0440-MAPEIA-CARACTERE-EXIT.
047600*    RETORNA DE 0440-MAPEIA-CARACTERE.
047700     EXIT.
047800
047900
048000*---------------------------------------------------------------*
048100*    FAZ A BUSCA BINARIA/SEQUENCIAL NA TABELA BIJOYTB PARA achar
048200*    A ENTRADA CORRESPONDENTE AO CARACTER DE ENTRADA.
048300*---------------------------------------------------------------*
048400 0450-PROCURA-TABELA.
048500     IF BJ-SRC-CHAR(WS-IND-TAB) = WS-CAR-ORIG
048600         MOVE 'S'          TO WS-ACHOU-TAB
048700         MOVE WS-IND-TAB   TO WS-IND-TAB-ACHADO.
048800 0450-PROCURA-TABELA-EXIT.
048900*    RETORNA DE 0450-PROCURA-TABELA.
049000     EXIT.
049100
049200 0900-TOTAIS.
049300     DISPLAY 'BIJCONV - CONVERSAO BIJOY / UNICODE BANGLA'.
049400     DISPLAY 'RUBRICAS LIDAS ..........: ' WS-CONT-RUBRICAS.
049500     DISPLAY 'REGISTROS MESTRE LIDOS ..: ' WS-CONT-LIDOS.
049600     DISPLAY 'REGISTROS MESTRE GRAVADOS: ' WS-CONT-GRAVADOS.
049700     DISPLAY 'CAMPOS CONVERTIDOS ......: ' WS-CONT-CAMPOS-CONV.
049800     IF WS-MODO-TESTE
049900         DISPLAY 'BIJCONV - RODADO EM MODO DE TESTE (UPSI-0)'.
050000 0900-TOTAIS-EXIT.
050100*    RETORNA DE 0900-TOTAIS.
050200     EXIT.
