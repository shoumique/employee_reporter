000100*****************************************************************
000200*    COPYBOOK      : BIJOYTB.CPY
000300*    FINALIDADE     : TABELA DE CONVERSAO BIJOY -> UNICODE BANGLA
000400*                     (SUBCONJUNTO REPRESENTATIVO - A TABELA
000500*                     COMPLETA E MANTIDA PELO FORNECEDOR DO
000600*                     TECLADO BIJOY, FORA DO ESCOPO DESTE
000700*                     CADASTRO)
000800*    VRS            DATA              DESCRICAO
000900*    1.0            28/02/1994        IMPLANTACAO INICIAL         V1.0    
001000*    1.1            11/05/1998        CLASSE 'K' (KHANDA TA) NA   V1.1    
001100*                                     LETRA r - REGRA DE REJEICAO V1.1    
001200*                                     DE INGLES GARBLED           V1.1    
001300*****************************************************************
001400*    CADA ENTRADA:  CARACTER ORIGEM(1) + CARACTER BANGLA
001500*    DESTINO(1, 3 BYTES UTF-8) + CLASSE(1):
001600*       V = SINAL VOCALICO DEPENDENTE (U+09BE A U+09CC)
001700*       K = KHANDA TA (U+09CE) - VALIDO SO NO FIM DE PALAVRA
001800*       C = DEMAIS CARACTERES DO BLOCO BANGLA (CONSOANTES ETC)
001900*    CARACTERES DE ORIGEM SEM ENTRADA NA TABELA PASSAM SEM
002000*    ALTERACAO (DIGITOS, PONTUACAO, ESPACO, LETRAS NAO MAPEADAS).
002100*    AS 26 LINHAS FORMAM UM UNICO GRUPO CONTIGUO 01
002200*    BJ-MAP-VALORES,
002300*    REDEFINIDO LOGO ABAIXO COMO TABELA PESQUISAVEL POR INDICE -
002400*    O MESMO TRUQUE DE VALUE + REDEFINES USADO EM EMPMAST.CPY.
002500*****************************************************************
002600 01  BJ-MAP-VALORES.
002700     05  FILLER PIC X(01) VALUE 'a'.
002800     05  FILLER PIC X(03) VALUE 'া'.
002900     05  FILLER PIC X(01) VALUE 'V'.
003000     05  FILLER PIC X(01) VALUE 'A'.
003100     05  FILLER PIC X(03) VALUE 'অ'.
003200     05  FILLER PIC X(01) VALUE 'C'.
003300     05  FILLER PIC X(01) VALUE 'b'.
003400     05  FILLER PIC X(03) VALUE 'ব'.
003500     05  FILLER PIC X(01) VALUE 'C'.
003600     05  FILLER PIC X(01) VALUE 'c'.
003700     05  FILLER PIC X(03) VALUE 'চ'.
003800     05  FILLER PIC X(01) VALUE 'C'.
003900     05  FILLER PIC X(01) VALUE 'd'.
004000     05  FILLER PIC X(03) VALUE 'দ'.
004100     05  FILLER PIC X(01) VALUE 'C'.
004200     05  FILLER PIC X(01) VALUE 'e'.
004300     05  FILLER PIC X(03) VALUE 'ে'.
004400     05  FILLER PIC X(01) VALUE 'V'.
004500     05  FILLER PIC X(01) VALUE 'f'.
004600     05  FILLER PIC X(03) VALUE 'ফ'.
004700     05  FILLER PIC X(01) VALUE 'C'.
004800     05  FILLER PIC X(01) VALUE 'g'.
004900     05  FILLER PIC X(03) VALUE 'গ'.
005000     05  FILLER PIC X(01) VALUE 'C'.
005100     05  FILLER PIC X(01) VALUE 'h'.
005200     05  FILLER PIC X(03) VALUE 'হ'.
005300     05  FILLER PIC X(01) VALUE 'C'.
005400     05  FILLER PIC X(01) VALUE 'i'.
005500     05  FILLER PIC X(03) VALUE 'ি'.
005600     05  FILLER PIC X(01) VALUE 'V'.
005700     05  FILLER PIC X(01) VALUE 'j'.
005800     05  FILLER PIC X(03) VALUE 'জ'.
005900     05  FILLER PIC X(01) VALUE 'C'.
006000     05  FILLER PIC X(01) VALUE 'k'.
006100     05  FILLER PIC X(03) VALUE 'ক'.
006200     05  FILLER PIC X(01) VALUE 'C'.
006300     05  FILLER PIC X(01) VALUE 'l'.
006400     05  FILLER PIC X(03) VALUE 'ল'.
006500     05  FILLER PIC X(01) VALUE 'C'.
006600     05  FILLER PIC X(01) VALUE 'm'.
006700     05  FILLER PIC X(03) VALUE 'ম'.
006800     05  FILLER PIC X(01) VALUE 'C'.
006900     05  FILLER PIC X(01) VALUE 'n'.
007000     05  FILLER PIC X(03) VALUE 'ন'.
007100     05  FILLER PIC X(01) VALUE 'C'.
007200     05  FILLER PIC X(01) VALUE 'o'.
007300     05  FILLER PIC X(03) VALUE 'ো'.
007400     05  FILLER PIC X(01) VALUE 'V'.
007500     05  FILLER PIC X(01) VALUE 'p'.
007600     05  FILLER PIC X(03) VALUE 'প'.
007700     05  FILLER PIC X(01) VALUE 'C'.
007800     05  FILLER PIC X(01) VALUE 'q'.
007900     05  FILLER PIC X(03) VALUE 'ক'.
008000     05  FILLER PIC X(01) VALUE 'C'.
008100     05  FILLER PIC X(01) VALUE 'r'.
008200     05  FILLER PIC X(03) VALUE 'ৎ'.
008300     05  FILLER PIC X(01) VALUE 'K'.
008400     05  FILLER PIC X(01) VALUE 's'.
008500     05  FILLER PIC X(03) VALUE 'স'.
008600     05  FILLER PIC X(01) VALUE 'C'.
008700     05  FILLER PIC X(01) VALUE 't'.
008800     05  FILLER PIC X(03) VALUE 'ত'.
008900     05  FILLER PIC X(01) VALUE 'C'.
009000     05  FILLER PIC X(01) VALUE 'u'.
009100     05  FILLER PIC X(03) VALUE 'ু'.
009200     05  FILLER PIC X(01) VALUE 'V'.
009300     05  FILLER PIC X(01) VALUE 'v'.
009400     05  FILLER PIC X(03) VALUE 'ভ'.
009500     05  FILLER PIC X(01) VALUE 'C'.
009600     05  FILLER PIC X(01) VALUE 'w'.
009700     05  FILLER PIC X(03) VALUE 'ও'.
009800     05  FILLER PIC X(01) VALUE 'C'.
009900     05  FILLER PIC X(01) VALUE 'y'.
010000     05  FILLER PIC X(03) VALUE 'য'.
010100     05  FILLER PIC X(01) VALUE 'C'.
010200     05  FILLER PIC X(01) VALUE 'z'.
010300     05  FILLER PIC X(03) VALUE 'জ'.
010400     05  FILLER PIC X(01) VALUE 'C'.
010500 01  BJ-MAP-TABELA REDEFINES BJ-MAP-VALORES.
010600     05  BJ-MAP-LINHA OCCURS 26 TIMES.
010700         10  BJ-SRC-CHAR         PIC X(01).
010800         10  BJ-DST-CHAR         PIC X(03).
010900         10  BJ-DST-CLASSE       PIC X(01).
