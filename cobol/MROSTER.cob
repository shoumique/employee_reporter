000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MROSTER.
000300 AUTHOR. JAMILE SANTOS.
000400 INSTALLATION. RELATORIO DE FUNCIONARIOS - MATRIZ BANCO.
000500 DATE-WRITTEN. 05/04/1994.
000600 DATE-COMPILED.
000700 SECURITY. USO RESTRITO AO SETOR DE PESSOAL.
000800*****************************************************************
000900*    ANALISTA       : SIMONE
001000*    PROGRAMADOR(A) : JAMILE 26 - ENZO 19
001100*    FINALIDADE     : CARREGA O CADASTRO DE RUBRICAS (CONVERTENDO
001200*                     CADA RUBRICA DE BIJOY PARA UNICODE BANGLA E
001300*                     ELIMINANDO REPETIDAS), LOCALIZA AS COLUNAS
001400*                     DE MATRICULA E NOME, E GERA O ROL DE
001500*                     FUNCIONARIOS (MATRICULA + NOME), DESCARTANDO
001600*                     LINHAS DE CABECALHO REPETIDO NO MEIO DO
001700*                     ARQUIVO MESTRE.
001800*    VRS         DATA           DESCRICAO
001900*    1.0         05/04/1994     IMPLANTACAO INICIAL               V1.0    
002000*    1.1         12/09/1994     JAS - SUFIXO _n EM RUBRICAS       V1.1    
002100*                               DUPLICADAS (SOLIC. 0902)          V1.1    
002200*    1.2         27/03/1996     ENZO - MATRICULA E NOME PASSAM A  V1.2    
002300*                               SER LOCALIZADAS PELO ROTULO DA    V1.2    
002400*                               COLUNA, NAO MAIS FIXAS NA POSICAO V1.2    
002500*                               3/5 (SOLIC. 1355)                 V1.2    
002600*    1.3         03/11/1998     SIMONE - REVISAO ANO 2000 - NENHUMV1.3    
002700*                               CALCULO DE SECULO NESTE PROGRAMA, V1.3    
002800*                               MATRICULA/NOME SAO TEXTO          V1.3    
002900*    1.4         09/02/1999     JAS - DESCARTA LINHA DE CABECALHO V1.4    
003000*                               REPETIDA (MATRICULA E NOME COMO   V1.4    
003100*                               NUMERO DE 1 A 60) - SOLIC. 2005   V1.4    
003200*    1.5         21/01/2003     ENZO - PASSA A USAR A TABELA      V1.5    
003300*                               EM-COLWD-TABLE (EMPMAST.CPY) PARA V1.5    
003400*                               LOCALIZAR MATRICULA/NOME, EM VEZ  V1.5    
003500*                               DE OFFSET FIXO (SOLIC. 2618)      V1.5    
003600*****************************************************************
003700*    ESTA CASA NAO COMPARTILHA SUB-ROTINAS ENTRE PROGRAMAS - A
003800*    CARGA E CONVERSAO DE RUBRICAS E REPETIDA AQUI, EM TABEXP E
003900*    EM PROFEXP, CADA QUAL COM SUA PROPRIA COPIA.
004000*****************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES. UPSI-0 ON STATUS IS WS-MODO-TESTE
004500                       OFF STATUS IS WS-MODO-PRODUCAO.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     SELECT HDRLBL ASSIGN TO HDRLBL
005000                   ORGANIZATION LINE SEQUENTIAL
005100                   FILE STATUS WS-ST-HDR.
005200
005300     SELECT CNVMST ASSIGN TO CNVMAST
005400                   ORGANIZATION LINE SEQUENTIAL
005500                   FILE STATUS WS-ST-CNV.
005600
005700     SELECT ROSTER ASSIGN TO ROSTER
005800                   ORGANIZATION LINE SEQUENTIAL
005900                   FILE STATUS WS-ST-ROL.
006000
006100 DATA DIVISION.
006200
006300 FILE SECTION.
006400 FD  HDRLBL
006500     LABEL RECORD STANDARD.
006600 01  HDRLBL-REG                 PIC X(50).
006700
006800 FD  CNVMST
006900     LABEL RECORD STANDARD.
007000 01  CNVMST-REG                 PIC X(1050).
007100
007200 FD  ROSTER
007300     LABEL RECORD STANDARD.
007400 01  ROSTER-REG                 PIC X(60).
007500
007600 WORKING-STORAGE SECTION.
007700 01  WS-ST-HDR                  PIC X(02).
007800     88  HDR-FIM                VALUE '10'.
007900 01  WS-ST-CNV                  PIC X(02).
008000     88  CNV-FIM                VALUE '10'.
008100 01  WS-ST-ROL                  PIC X(02).
008200
008300 01  WS-CHAVES.
008400     05  WS-FIM-RUBRICA         PIC X(01) VALUE 'N'.
008500         88  FIM-DA-RUBRICA     VALUE 'S'.
008600     05  WS-FIM-MESTRE          PIC X(01) VALUE 'N'.
008700         88  FIM-DO-MESTRE      VALUE 'S'.
008800     05  FILLER                 PIC X(08) VALUE SPACES.
008900
009000 01  WS-CONTADORES.
009100     05  WS-CONT-RUBRICAS       PIC 9(02) COMP VALUE ZERO.
009200     05  WS-CONT-LIDOS          PIC 9(06) COMP VALUE ZERO.
009300     05  WS-CONT-ROL            PIC 9(06) COMP VALUE ZERO.
009400     05  WS-CONT-E0             PIC 9(03) COMP VALUE ZERO.
009500     05  WS-CONT-BUSCA          PIC 9(03) COMP VALUE ZERO.
009600     05  FILLER                 PIC X(08) VALUE SPACES.
009700
009800 01  WS-INDICES.
009900     05  WS-IND-CAMPO           PIC 9(02) COMP.
010000     05  WS-IND-CAR             PIC 9(03) COMP.
010100     05  WS-IND-TAB             PIC 9(02) COMP.
010200     05  WS-IND-TAB-ACHADO      PIC 9(02) COMP.
010300     05  WS-OUT-POS             PIC 9(03) COMP.
010400     05  WS-TAM-CAMPO           PIC 9(03) COMP.
010500     05  WS-IND-ID              PIC 9(02) COMP VALUE 4.
010600     05  WS-IND-NOME            PIC 9(02) COMP VALUE 6.
010700     05  WS-IND-TESTE           PIC 9(02) COMP.
010800     05  WS-POS-FIM             PIC 9(02) COMP.
010900     05  FILLER                 PIC X(08) VALUE SPACES.
011000
011100 01  WS-ALFABETO.
011200     05  WS-MINUSCULAS          PIC X(26)
011300         VALUE 'abcdefghijklmnopqrstuvwxyz'.
011400     05  WS-MAIUSCULAS          PIC X(26)
011500         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011600     05  FILLER                 PIC X(08) VALUE SPACES.
011700
011800 01  WS-AREA-CAMPO.
011900     05  WS-CAMPO-ORIG          PIC X(40).
012000     05  WS-CAMPO-CONV          PIC X(40).
012100     05  WS-CAMPO-SAIDA         PIC X(130).
012200     05  WS-CAR-ORIG            PIC X(01).
012300     05  WS-LABEL-MAI           PIC X(40).
012400     05  FILLER                 PIC X(08) VALUE SPACES.
012500
012600 01  WS-FLAGS-CAMPO.
012700     05  WS-ACHOU-VOGAL         PIC X(01).
012800     05  WS-KHANDA-INVALIDO     PIC X(01).
012900     05  WS-CLASSE-ANTERIOR     PIC X(01).
013000     05  WS-TEM-ALFA            PIC X(01).
013100     05  WS-ACHOU-TAB           PIC X(01).
013200     05  WS-ACHOU-ID            PIC X(01).
013300     05  WS-ACHOU-NOME          PIC X(01).
013400     05  FILLER                 PIC X(08) VALUE SPACES.
013500
013600*---------------------------------------------------------------*
013700*    ROL DE RUBRICAS JA CONVERTIDAS E SEM DUPLICATA, MONTADO EM
013800*    MEMORIA A PARTIR DO CADASTRO DE RUBRICAS (HDRLBL) NO INICIO
013900*    DO PROCESSAMENTO.
014000*---------------------------------------------------------------*
014100 01  WS-RUBRICAS.
014200     05  WS-RUB-ENTRY OCCURS 43 TIMES.
014300         10  WS-RUB-LABEL       PIC X(40).
014400         10  WS-RUB-DUP-CNT     PIC 9(01) COMP.
014500     05  FILLER                 PIC X(08) VALUE SPACES.
014600 01  WS-CONT-DUP-ED             PIC 9(01).
014700*    SUBSCRITO AVULSO PARA CONFERENCIA MANUAL DA TABELA DE
014800*    RUBRICAS QUANDO SE PRECISA COLOCAR UM DISPLAY DE TESTE
014900*    NA CARGA (0150) OU NA DESAMBIGUACAO (0176).
015000 77  WS-SUB-AUX                 PIC 9(02) COMP VALUE ZERO.
015100
015200 01  WS-VERIF-NUMERO.
015300     05  WS-CANDIDATO           PIC X(40).
015400     05  WS-TAM-CANDIDATO       PIC 9(02) COMP.
015500     05  WS-EH-NUMERO           PIC X(01).
015600     05  WS-VALOR-NUMERO        PIC 9(04).
015700     05  FILLER                 PIC X(08) VALUE SPACES.
015800
015900 01  WS-DADOS-LINHA.
016000     05  WS-ID-LINHA            PIC X(40).
016100     05  WS-NOME-LINHA          PIC X(40).
016200     05  WS-ID-EH-NUM           PIC X(01).
016300     05  WS-NOME-EH-NUM         PIC X(01).
016400     05  FILLER                 PIC X(08) VALUE SPACES.
016500
016600     COPY EMPMAST.
016700     COPY BIJOYTB.
016800     COPY HDRLBL.
016900     COPY ROSTER.
017000
017100 PROCEDURE DIVISION.
017200
017300
017400*---------------------------------------------------------------*
017500*    ROTINA PRINCIPAL - ABRE OS ARQUIVOS, MONTA A TABELA DE
017600*    RUBRICAS/COLUNAS E CONDUZ O LACO DE LEITURA DO MESTRE ATE O
017700*    FIM, FECHANDO OS ARQUIVOS E EMITINDO OS TOTAIS NO FINAL.
017800*---------------------------------------------------------------*
017900 0000-PRINCIPAL.
018000     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-ABRE-ARQUIVOS-EXIT.
018100     PERFORM 0150-CARREGA-RUBRICAS THRU 0150-CARREGA-RUBRICAS-EXIT
018200         UNTIL FIM-DA-RUBRICA.
018300     PERFORM 0160-DETECTA-ID THRU 0160-DETECTA-ID-EXIT.
018400     PERFORM 0165-DETECTA-NOME THRU 0165-DETECTA-NOME-EXIT.
018500     IF WS-IND-ID = WS-IND-NOME
018600         COMPUTE WS-IND-TESTE = WS-IND-ID + 1
018700         IF WS-IND-TESTE <= WS-CONT-RUBRICAS
018800             MOVE WS-IND-TESTE TO WS-IND-NOME.
018900     PERFORM 0300-LE-MESTRE THRU 0300-LE-MESTRE-EXIT
019000         UNTIL FIM-DO-MESTRE.
019100     PERFORM 0900-TOTAIS THRU 0900-TOTAIS-EXIT.
019200     CLOSE HDRLBL CNVMST ROSTER.
019300     STOP RUN.
019400
019500
019600*---------------------------------------------------------------*
019700*    ABRE OS ARQUIVOS DE ENTRADA E SAIDA DO PROGRAMA E CHECA O
019800*    FILE STATUS DE CADA UM - QUALQUER ABERTURA COM STATUS
019900*    DIFERENTE DE ZERO ABORTA O PROCESSAMENTO.
020000*---------------------------------------------------------------*
020100 0100-ABRE-ARQUIVOS.
020200     OPEN INPUT  HDRLBL
020300                 CNVMST.
020400     OPEN OUTPUT ROSTER.
020500 0100-ABRE-ARQUIVOS-EXIT.
020600*    RETORNA DE 0100-ABRE-ARQUIVOS.
020700     EXIT.
020800
020900*---------------------------------------------------------------*
021000*    0150 - LE UMA RUBRICA, LIMPA (SEM QUEBRA DE LINHA EMBUTIDA -
021100*    NAO SE APLICA A ARQUIVO LINE SEQUENTIAL, MAS O TESTE DE
021200*    'Unnamed:' E FEITO AQUI), CONVERTE E ANEXA SUFIXO SE JA
021300*    EXISTIR ROTULO IGUAL NA TABELA.
021400*---------------------------------------------------------------*
021500 0150-CARREGA-RUBRICAS.
021600     READ HDRLBL INTO HL-RUBRICA-REC
021700         AT END
021800             MOVE 'S' TO WS-FIM-RUBRICA
021900             GO TO 0150-CARREGA-RUBRICAS-EXIT.
022000     ADD 1 TO WS-CONT-RUBRICAS.
022100     MOVE HL-LABEL TO WS-CAMPO-ORIG.
022200     MOVE 40       TO WS-TAM-CAMPO.
022300     IF HL-LABEL(1:8) = 'Unnamed:'
022400         MOVE HL-LABEL TO WS-RUB-LABEL(WS-CONT-RUBRICAS)
022500     ELSE
022600         PERFORM 0400-CONVERTE-CAMPO THRU 0400-CONVERTE-CAMPO-EXIT
022700         MOVE WS-CAMPO-CONV TO WS-RUB-LABEL(WS-CONT-RUBRICAS).
022800     MOVE ZERO TO WS-RUB-DUP-CNT(WS-CONT-RUBRICAS).
022900     PERFORM 0175-VERIFICA-DUPLICATA THRU
023000         0175-VERIFICA-DUPLICATA-EXIT.
023100 0150-CARREGA-RUBRICAS-EXIT.
023200*    RETORNA DE 0150-CARREGA-RUBRICAS.
023300     EXIT.
023400
023500
023600*---------------------------------------------------------------*
023700*    DECIDE SE O ROTULO CORRENTE JA EXISTE NA TABELA DE RUBRICAS
023800*    CARREGADAS, ACIONANDO 0176/0177 QUANDO FOR PRECISO
023900*    DESAMBIGUAR COM SUFIXO.
024000*---------------------------------------------------------------*
024100 0175-VERIFICA-DUPLICATA.
024200     IF WS-CONT-RUBRICAS > 1
024300         PERFORM 0176-COMPARA-ANTERIOR THRU
024400             0176-COMPARA-ANTERIOR-EXIT
024500             VARYING WS-IND-TAB FROM 1 BY 1
024600             UNTIL WS-IND-TAB >= WS-CONT-RUBRICAS.
024700     IF WS-RUB-DUP-CNT(WS-CONT-RUBRICAS) > ZERO
024800         PERFORM 0177-ANEXA-SUFIXO THRU 0177-ANEXA-SUFIXO-EXIT.
024900 0175-VERIFICA-DUPLICATA-EXIT.
025000*    RETORNA DE 0175-VERIFICA-DUPLICATA.
025100     EXIT.
025200
025300
025400*---------------------------------------------------------------*
025500*    COMPARA O ROTULO ATUAL COM OS ROTULOS JA CARREGADOS NA
025600*    TABELA - USADA PARA DETECTAR RUBRICAS DUPLICADAS NO HEADER.
025700*---------------------------------------------------------------*
025800 0176-COMPARA-ANTERIOR.
025900     IF WS-RUB-LABEL(WS-IND-TAB) = WS-RUB-LABEL(WS-CONT-RUBRICAS)
026000         ADD 1 TO WS-RUB-DUP-CNT(WS-CONT-RUBRICAS).
026100 0176-COMPARA-ANTERIOR-EXIT.
026200*    RETORNA DE 0176-COMPARA-ANTERIOR.
026300     EXIT.
026400
026500
026600*---------------------------------------------------------------*
026700*    ANEXA O SUFIXO "_n" AO ROTULO DUPLICADO ENCONTRADO POR 0175/
026800*    0176, PARA QUE A RUBRICA REPETIDA FIQUE DISTINGUIVEL NA
026900*    TABELA EM MEMORIA.
027000*---------------------------------------------------------------*
027100 0177-ANEXA-SUFIXO.
027200     MOVE 40 TO WS-POS-FIM.
027300     PERFORM 0178-ACHA-FIM THRU 0178-ACHA-FIM-EXIT
027400         UNTIL WS-POS-FIM = ZERO
027500         OR WS-RUB-LABEL(WS-CONT-RUBRICAS)(WS-POS-FIM: 1)
027600             NOT = SPACE.
027700     IF WS-POS-FIM < 38 AND WS-RUB-DUP-CNT(WS-CONT-RUBRICAS) < 10
027800         MOVE WS-RUB-DUP-CNT(WS-CONT-RUBRICAS) TO WS-CONT-DUP-ED
027900         MOVE '_' TO WS-RUB-LABEL(WS-CONT-RUBRICAS)
028000             (WS-POS-FIM + 1: 1)
028100         MOVE WS-CONT-DUP-ED TO WS-RUB-LABEL(WS-CONT-RUBRICAS)
028200             (WS-POS-FIM + 2: 1).
028300 0177-ANEXA-SUFIXO-EXIT.
028400*    RETORNA DE 0177-ANEXA-SUFIXO.
028500     EXIT.
028600
028700
028800*---------------------------------------------------------------*
028900*    LOCALIZA A ULTIMA POSICAO NAO-BRANCO DE UM CAMPO, ANDANDO
029000*    DE TRAS PARA FRENTE - USADA ANTES DE ANEXAR SUFIXO OU
029100*    CONCATENAR TEXTO NO FIM DE UM ROTULO.
029200*---------------------------------------------------------------*
029300 0178-ACHA-FIM.
029400     SUBTRACT 1 FROM WS-POS-FIM.
029500 0178-ACHA-FIM-EXIT.
029600*    RETORNA DE 0178-ACHA-FIM.
029700     EXIT.
029800
029900*---------------------------------------------------------------*
030000*    0160/0165 - DETECCAO DA COLUNA DE MATRICULA E DE NOME PELO
030100*    ROTULO JA CONVERTIDO.  1o TENTA IGUALDADE EXATA, DEPOIS
030200*    PALAVRA CONTIDA NO ROTULO, POR FIM POSICAO PADRAO.
030300*---------------------------------------------------------------*
030400 0160-DETECTA-ID.
030500     MOVE 'N' TO WS-ACHOU-ID.
030600     PERFORM 0161-TESTA-ID-EXATO THRU 0161-TESTA-ID-EXATO-EXIT
030700         VARYING WS-IND-CAMPO FROM 1 BY 1
030800         UNTIL WS-IND-CAMPO > WS-CONT-RUBRICAS OR WS-ACHOU-ID =
030900             'S'.
031000     IF WS-ACHOU-ID = 'N'
031100         PERFORM 0162-TESTA-ID-PALAVRA THRU
031200             0162-TESTA-ID-PALAVRA-EXIT
031300             VARYING WS-IND-CAMPO FROM 1 BY 1
031400             UNTIL WS-IND-CAMPO > WS-CONT-RUBRICAS
031500                 OR WS-ACHOU-ID = 'S'.
031600     IF WS-ACHOU-ID = 'N'
031700         MOVE 4 TO WS-IND-ID
031800         IF WS-IND-ID > WS-CONT-RUBRICAS
031900             MOVE WS-CONT-RUBRICAS TO WS-IND-ID.
032000 0160-DETECTA-ID-EXIT.
032100*    RETORNA DE 0160-DETECTA-ID.
032200     EXIT.
032300
032400
032500*---------------------------------------------------------------*
032600*    TESTA SE O ROTULO DA RUBRICA BATE EXATAMENTE COM UM DOS
032700*    NOMES CONHECIDOS DE COLUNA DE MATRICULA.
032800*---------------------------------------------------------------*
032900 0161-TESTA-ID-EXATO.
033000     MOVE WS-RUB-LABEL(WS-IND-CAMPO) TO WS-LABEL-MAI.
033100     INSPECT WS-LABEL-MAI CONVERTING WS-MINUSCULAS TO
033200         WS-MAIUSCULAS.
033300     IF WS-LABEL-MAI = 'ID'
033400         MOVE 'S'          TO WS-ACHOU-ID
033500         MOVE WS-IND-CAMPO TO WS-IND-ID.
033600 0161-TESTA-ID-EXATO-EXIT.
033700*    RETORNA DE 0161-TESTA-ID-EXATO.
033800     EXIT.
033900
034000
034100*---------------------------------------------------------------*
034200*    TESTA SE O ROTULO DA RUBRICA CONTEM, COMO PALAVRA, UM DOS
034300*    RADICAIS CONHECIDOS DE COLUNA DE MATRICULA (EX.: "MATRIC").
034400*---------------------------------------------------------------*
034500 0162-TESTA-ID-PALAVRA.
034600     MOVE WS-RUB-LABEL(WS-IND-CAMPO) TO WS-LABEL-MAI.
034700     INSPECT WS-LABEL-MAI CONVERTING WS-MINUSCULAS TO
034800         WS-MAIUSCULAS.
034900     MOVE ZERO TO WS-CONT-BUSCA.
035000     INSPECT WS-LABEL-MAI TALLYING WS-CONT-BUSCA
035100         FOR ALL 'পার্সোনেল'.
035200     IF WS-CONT-BUSCA = ZERO
035300         INSPECT WS-LABEL-MAI TALLYING WS-CONT-BUSCA
035400             FOR ALL 'PERSONNEL'.
035500     IF WS-CONT-BUSCA = ZERO
035600         INSPECT WS-LABEL-MAI TALLYING WS-CONT-BUSCA
035700             FOR ALL 'EMP_ID'.
035800     IF WS-CONT-BUSCA = ZERO
035900         INSPECT WS-LABEL-MAI TALLYING WS-CONT-BUSCA
036000             FOR ALL 'EMPLOYEE_ID'.
036100     IF WS-CONT-BUSCA > ZERO
036200         MOVE 'S'          TO WS-ACHOU-ID
036300         MOVE WS-IND-CAMPO TO WS-IND-ID.
036400 0162-TESTA-ID-PALAVRA-EXIT.
036500*    RETORNA DE 0162-TESTA-ID-PALAVRA.
036600     EXIT.
036700
036800
036900*---------------------------------------------------------------*
037000*    PERCORRE AS RUBRICAS CARREGADAS PROCURANDO A COLUNA DE NOME
037100*    DO FUNCIONARIO, PELO MESMO CRITERIO EXATO/PALAVRA DE 0160.
037200*---------------------------------------------------------------*
037300 0165-DETECTA-NOME.
037400     MOVE 'N' TO WS-ACHOU-NOME.
037500     PERFORM 0166-TESTA-NOME-EXATO THRU 0166-TESTA-NOME-EXATO-EXIT
037600         VARYING WS-IND-CAMPO FROM 1 BY 1
037700         UNTIL WS-IND-CAMPO > WS-CONT-RUBRICAS
037800             OR WS-ACHOU-NOME = 'S'.
037900     IF WS-ACHOU-NOME = 'N'
038000         PERFORM 0167-TESTA-NOME-PALAVRA
038100             THRU 0167-TESTA-NOME-PALAVRA-EXIT
038200             VARYING WS-IND-CAMPO FROM 1 BY 1
038300             UNTIL WS-IND-CAMPO > WS-CONT-RUBRICAS
038400                 OR WS-ACHOU-NOME = 'S'.
038500     IF WS-ACHOU-NOME = 'N'
038600         MOVE 6 TO WS-IND-NOME
038700         IF WS-IND-NOME > WS-CONT-RUBRICAS
038800             MOVE WS-CONT-RUBRICAS TO WS-IND-NOME.
038900 0165-DETECTA-NOME-EXIT.
039000*    RETORNA DE 0165-DETECTA-NOME.
039100     EXIT.
039200
039300
039400*---------------------------------------------------------------*
039500*    TESTA SE O ROTULO DA RUBRICA BATE EXATAMENTE COM UM DOS
039600*    NOMES CONHECIDOS DE COLUNA DE NOME.
039700*---------------------------------------------------------------*
039800 0166-TESTA-NOME-EXATO.
039900     MOVE WS-RUB-LABEL(WS-IND-CAMPO) TO WS-LABEL-MAI.
040000     INSPECT WS-LABEL-MAI CONVERTING WS-MINUSCULAS TO
040100         WS-MAIUSCULAS.
040200     IF WS-LABEL-MAI = 'নাম' OR WS-LABEL-MAI = 'NAME_BN'
040300         OR WS-LABEL-MAI = 'NAME'
040400         MOVE 'S'          TO WS-ACHOU-NOME
040500         MOVE WS-IND-CAMPO TO WS-IND-NOME.
040600 0166-TESTA-NOME-EXATO-EXIT.
040700*    RETORNA DE 0166-TESTA-NOME-EXATO.
040800     EXIT.
040900
041000
041100*---------------------------------------------------------------*
041200*    TESTA SE O ROTULO DA RUBRICA CONTEM, COMO PALAVRA, UM DOS
041300*    RADICAIS CONHECIDOS DE COLUNA DE NOME (EX.: "NOME").
041400*---------------------------------------------------------------*
041500 0167-TESTA-NOME-PALAVRA.
041600     MOVE WS-RUB-LABEL(WS-IND-CAMPO) TO WS-LABEL-MAI.
041700     INSPECT WS-LABEL-MAI CONVERTING WS-MINUSCULAS TO
041800         WS-MAIUSCULAS.
041900     MOVE ZERO TO WS-CONT-BUSCA.
042000     INSPECT WS-LABEL-MAI TALLYING WS-CONT-BUSCA FOR ALL 'নাম'.
042100     IF WS-CONT-BUSCA = ZERO
042200         INSPECT WS-LABEL-MAI TALLYING WS-CONT-BUSCA
042300             FOR ALL 'NAME'.
042400     IF WS-CONT-BUSCA > ZERO
042500         MOVE 'S'          TO WS-ACHOU-NOME
042600         MOVE WS-IND-CAMPO TO WS-IND-NOME.
042700 0167-TESTA-NOME-PALAVRA-EXIT.
042800*    RETORNA DE 0167-TESTA-NOME-PALAVRA.
042900     EXIT.
043000
043100*---------------------------------------------------------------*
043200*    0300 - LE O MESTRE JA CONVERTIDO E EXTRAI MATRICULA/NOME
043300*    NAS POSICOES DETECTADAS EM 0160/0165, DESCARTANDO LINHAS DE
043400*    CABECALHO REPETIDO.  AS DATAS DO MESTRE (NASCIMENTO,
043500*    ADMISSAO, PRL) JA CHEGAM NORMALIZADAS PARA DD/MM/AAAA PELO
043600*    BIJCONV (VER BIJCONV V1.6) - ESTE PROGRAMA NAO AS EXIBE.
043700*---------------------------------------------------------------*
043800 0300-LE-MESTRE.
043900     READ CNVMST INTO EM-MASTER-REC
044000         AT END
044100             MOVE 'S' TO WS-FIM-MESTRE
044200             GO TO 0300-LE-MESTRE-EXIT.
044300     ADD 1 TO WS-CONT-LIDOS.
044400     MOVE SPACES TO WS-ID-LINHA WS-NOME-LINHA.
044500     MOVE EM-MASTER-TXT
044600         (EM-COL-START(WS-IND-ID): EM-COL-LEN(WS-IND-ID))
044700         TO WS-ID-LINHA(1: EM-COL-LEN(WS-IND-ID)).
044800     MOVE EM-MASTER-TXT
044900         (EM-COL-START(WS-IND-NOME): EM-COL-LEN(WS-IND-NOME))
045000         TO WS-NOME-LINHA(1: EM-COL-LEN(WS-IND-NOME)).
045100     MOVE WS-ID-LINHA  TO WS-CAMPO-ORIG.
045200     INSPECT WS-CAMPO-ORIG CONVERTING WS-MINUSCULAS TO
045300         WS-MAIUSCULAS.
045400     IF WS-ID-LINHA = SPACES OR WS-CAMPO-ORIG = 'NAN'
045500         GO TO 0300-LE-MESTRE-EXIT.
045600     MOVE WS-ID-LINHA        TO WS-CANDIDATO.
045700     MOVE EM-COL-LEN(WS-IND-ID) TO WS-TAM-CANDIDATO.
045800     PERFORM 0480-VERIFICA-NUMERO THRU 0480-VERIFICA-NUMERO-EXIT.
045900     MOVE WS-EH-NUMERO TO WS-ID-EH-NUM.
046000     MOVE WS-NOME-LINHA        TO WS-CANDIDATO.
046100     MOVE EM-COL-LEN(WS-IND-NOME) TO WS-TAM-CANDIDATO.
046200     PERFORM 0480-VERIFICA-NUMERO THRU 0480-VERIFICA-NUMERO-EXIT.
046300     MOVE WS-EH-NUMERO TO WS-NOME-EH-NUM.
046400     IF WS-ID-EH-NUM = 'S' AND WS-NOME-EH-NUM = 'S'
046500         GO TO 0300-LE-MESTRE-EXIT.
046600     MOVE SPACES     TO RO-ROSTER-REC.
046700     MOVE WS-ID-LINHA(1:10) TO RO-ID.
046800     IF WS-NOME-LINHA = SPACES
046900         MOVE RO-ID TO RO-NAME
047000     ELSE
047100         MOVE WS-NOME-LINHA TO RO-NAME.
047200     WRITE ROSTER-REG FROM RO-ROSTER-REC.
047300     ADD 1 TO WS-CONT-ROL.
047400 0300-LE-MESTRE-EXIT.
047500*    RETORNA DE 0300-LE-MESTRE.
047600     EXIT.
047700
047800*---------------------------------------------------------------*
047900*    0480 - TESTA SE O CANDIDATO E UM NUMERO INTEIRO ENTRE 1 E 60
048000*    (LINHA DE CABECALHO REPETIDA NO MEIO DO ARQUIVO).
048100*---------------------------------------------------------------*
048200 0480-VERIFICA-NUMERO.
048300     MOVE 'N'  TO WS-EH-NUMERO.
048400     MOVE ZERO TO WS-VALOR-NUMERO.
048500     MOVE WS-TAM-CANDIDATO TO WS-POS-FIM.
048600     PERFORM 0481-ACHA-FIM-CAND THRU 0481-ACHA-FIM-CAND-EXIT
048700         UNTIL WS-POS-FIM = ZERO
048800         OR WS-CANDIDATO(WS-POS-FIM: 1) NOT = SPACE.
048900     IF WS-POS-FIM = ZERO
049000         GO TO 0480-VERIFICA-NUMERO-EXIT.
049100     IF WS-CANDIDATO(1: WS-POS-FIM) IS NOT NUMERIC
049200         GO TO 0480-VERIFICA-NUMERO-EXIT.
049300     MOVE WS-CANDIDATO(1: WS-POS-FIM) TO WS-VALOR-NUMERO.
049400     IF WS-VALOR-NUMERO > ZERO AND WS-VALOR-NUMERO <= 60
049500         MOVE 'S' TO WS-EH-NUMERO.
049600 0480-VERIFICA-NUMERO-EXIT.
049700*    RETORNA DE 0480-VERIFICA-NUMERO.
049800     EXIT.
049900
050000
050100*---------------------------------------------------------------*
050200*    LOCALIZA O FIM REAL DO CAMPO CANDIDATO A PLACEHOLDER, PARA
050300*    QUE 0480 NAO CONTE OS BRANCOS DE PREENCHIMENTO COMO DIGITO.
050400*---------------------------------------------------------------*
050500 0481-ACHA-FIM-CAND.
050600     SUBTRACT 1 FROM WS-POS-FIM.
050700 0481-ACHA-FIM-CAND-EXIT.
050800*    RETORNA DE 0481-ACHA-FIM-CAND.
050900     EXIT.
051000
051100*---------------------------------------------------------------*
051200*    0400 - CONVERSAO BIJOY -> UNICODE BANGLA DE UM ROTULO DE
051300*    COLUNA (MESMA REGRA DE BIJCONV, COPIA PROPRIA DESTE
051400*    PROGRAMA).
051500*---------------------------------------------------------------*
051600 0400-CONVERTE-CAMPO.
051700     MOVE WS-CAMPO-ORIG    TO WS-CAMPO-CONV.
051800     MOVE SPACES           TO WS-CAMPO-SAIDA.
051900     MOVE 'N'              TO WS-ACHOU-VOGAL.
052000     MOVE 'N'              TO WS-KHANDA-INVALIDO.
052100     MOVE 'N'              TO WS-TEM-ALFA.
052200     MOVE SPACE            TO WS-CLASSE-ANTERIOR.
052300     MOVE ZERO             TO WS-OUT-POS.
052400     MOVE ZERO             TO WS-CONT-E0.
052500     IF WS-CAMPO-ORIG(1: WS-TAM-CAMPO) = SPACES
052600         GO TO 0400-CONVERTE-CAMPO-EXIT.
052700     INSPECT WS-CAMPO-ORIG(1: WS-TAM-CAMPO)
052800         TALLYING WS-CONT-E0 FOR ALL X'E0'.
052900     IF WS-CONT-E0 > ZERO
053000         GO TO 0400-CONVERTE-CAMPO-EXIT.
053100     PERFORM 0420-TESTA-ALFA THRU 0420-TESTA-ALFA-EXIT
053200         VARYING WS-IND-CAR FROM 1 BY 1
053300         UNTIL WS-IND-CAR > WS-TAM-CAMPO.
053400     IF WS-TEM-ALFA = 'N'
053500         GO TO 0400-CONVERTE-CAMPO-EXIT.
053600     PERFORM 0440-MAPEIA-CARACTERE THRU 0440-MAPEIA-CARACTERE-EXIT
053700         VARYING WS-IND-CAR FROM 1 BY 1
053800         UNTIL WS-IND-CAR > WS-TAM-CAMPO.
053900     IF WS-ACHOU-VOGAL = 'S' AND WS-KHANDA-INVALIDO = 'N'
054000         MOVE WS-CAMPO-SAIDA(1: WS-TAM-CAMPO) TO WS-CAMPO-CONV.
054100 0400-CONVERTE-CAMPO-EXIT.
054200*    RETORNA DE 0400-CONVERTE-CAMPO.
054300     EXIT.
054400
054500
054600*---------------------------------------------------------------*
054700*    TESTA SE O CARACTER CORRENTE PERTENCE A FAIXA BIJOY DE
054800*    CONSOANTES/VOGAIS BENGALIS, PARA DECIDIR SE HA CONVERSAO.
054900*---------------------------------------------------------------*
055000 0420-TESTA-ALFA.
055100     MOVE WS-CAMPO-ORIG(WS-IND-CAR: 1) TO WS-CAR-ORIG.
055200     IF WS-CAR-ORIG IS ALPHABETIC
055300         MOVE 'S' TO WS-TEM-ALFA.
055400 0420-TESTA-ALFA-EXIT.
055500*    RETORNA DE 0420-TESTA-ALFA.
055600     EXIT.
055700
055800
055900*---------------------------------------------------------------*
056000*    CONVERTE UM CARACTER BIJOY PARA O EQUIVALENTE UNICODE,
056100*    CONSULTANDO A TABELA CARREGADA POR 0450 E TRATANDO O CASO
056200*    ESPECIAL DO KHANDA-TA SEGUIDO DE CONSOANTE BENGALI.
056300*---------------------------------------------------------------*
056400 0440-MAPEIA-CARACTERE.
056500     MOVE WS-CAMPO-ORIG(WS-IND-CAR: 1) TO WS-CAR-ORIG.
056600     MOVE 'N' TO WS-ACHOU-TAB.
056700     PERFORM 0450-PROCURA-TABELA THRU 0450-PROCURA-TABELA-EXIT
056800         VARYING WS-IND-TAB FROM 1 BY 1
056900         UNTIL WS-IND-TAB > 26 OR WS-ACHOU-TAB = 'S'.
057000     IF WS-ACHOU-TAB = 'N'
057100         ADD 1 TO WS-OUT-POS
057200         MOVE WS-CAR-ORIG TO WS-CAMPO-SAIDA(WS-OUT-POS: 1)
057300         MOVE SPACE       TO WS-CLASSE-ANTERIOR
057400         GO TO 0440-MAPEIA-CARACTERE-EXIT.
057500     ADD 1 TO WS-OUT-POS.
057600     MOVE BJ-DST-CHAR(WS-IND-TAB-ACHADO)
057700         TO WS-CAMPO-SAIDA(WS-OUT-POS: 3).
057800     ADD 2 TO WS-OUT-POS.
057900     IF BJ-DST-CLASSE(WS-IND-TAB-ACHADO) = 'V'
058000         MOVE 'S' TO WS-ACHOU-VOGAL.
058100     IF WS-CLASSE-ANTERIOR = 'K'
058200         MOVE 'S' TO WS-KHANDA-INVALIDO.
058300     MOVE BJ-DST-CLASSE(WS-IND-TAB-ACHADO) TO WS-CLASSE-ANTERIOR.
058400 0440-MAPEIA-CARACTERE-EXIT.
058500*    RETORNA DE 0440-MAPEIA-CARACTERE.
058600     EXIT.
058700
058800
058900*---------------------------------------------------------------*
059000*    FAZ A BUSCA BINARIA/SEQUENCIAL NA TABELA BIJOYTB PARA achar
059100*    A ENTRADA CORRESPONDENTE AO CARACTER DE ENTRADA.
059200*---------------------------------------------------------------*
059300 0450-PROCURA-TABELA.
059400     IF BJ-SRC-CHAR(WS-IND-TAB) = WS-CAR-ORIG
059500         MOVE 'S'        TO WS-ACHOU-TAB
059600         MOVE WS-IND-TAB TO WS-IND-TAB-ACHADO.
059700 0450-PROCURA-TABELA-EXIT.
059800*    RETORNA DE 0450-PROCURA-TABELA.
059900     EXIT.
060000
060100 0900-TOTAIS.
060200     DISPLAY 'MROSTER - MONTAGEM DO ROL DE FUNCIONARIOS'.
060300     DISPLAY 'RUBRICAS CARREGADAS .....: ' WS-CONT-RUBRICAS.
060400     DISPLAY 'COLUNA MATRICULA ........: ' WS-IND-ID.
060500     DISPLAY 'COLUNA NOME ..............: ' WS-IND-NOME.
060600     DISPLAY 'REGISTROS MESTRE LIDOS ...: ' WS-CONT-LIDOS.
060700     DISPLAY 'REGISTROS DE ROL GRAVADOS : ' WS-CONT-ROL.
060800     IF WS-MODO-TESTE
060900         DISPLAY 'MROSTER - RODADO EM MODO DE TESTE (UPSI-0)'.
061000 0900-TOTAIS-EXIT.
061100*    RETORNA DE 0900-TOTAIS.
061200     EXIT.
