000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PROFEXP.
000300 AUTHOR. JAMILE SANTOS.
000400 INSTALLATION. RELATORIO DE FUNCIONARIOS - MATRIZ BANCO.
000500 DATE-WRITTEN. 09/06/1994.
000600 DATE-COMPILED.
000700 SECURITY. USO RESTRITO AO SETOR DE PESSOAL.
000800*****************************************************************
000900*    ANALISTA       : SIMONE
001000*    PROGRAMADOR(A) : JAMILE 26 - ENZO 19
001100*    FINALIDADE     : EMITE UM BLOCO DE FICHA (PERFIL) POR
001200*                     FUNCIONARIO SELECIONADO, COM OS ROTULOS E
001300*                     VALORES DAS COLUNAS ESCOLHIDAS PELO
001400*                     PRESET/PARAMETROS DE SELECAO.
001500*    VRS         DATA           DESCRICAO
001600*    1.0         09/06/1994     IMPLANTACAO INICIAL               V1.0    
001700*    1.1         14/01/1995     ENZO - SE TODOS OS CAMPOS         V1.1    
001800*                               SELECIONADOS ESTAO VAZIOS,        V1.1    
001900*                               IMPRIME TODOS ASSIM MESMO         V1.1    
002000*                               (SOLIC. 0983)                     V1.1    
002100*    1.2         22/08/1996     JAS - CALCULO DO RADICAL DE       V1.2    
002200*                               ARQUIVO (NOME SANEADO + MATRICULA)V1.2    
002300*                               PARA REFERENCIA NO CABECALHO DA   V1.2    
002400*                               FICHA (SOLIC. 1355)               V1.2    
002500*    1.3         03/11/1998     SIMONE - REVISAO ANO 2000 - SEM   V1.3    
002600*                               CALCULO DE SECULO NESTE PROGRAMA  V1.3    
002700*    1.4         21/01/2003     ENZO - REMOVIDA VARIAVEL DE       V1.4    
002800*                               CONTROLE WS-COL-IMPRESSAO, SEM USOV1.4    
002900*                               NESTE PROGRAMA (HERANCA DE TABEXP)V1.4    
003000*                               - SOLIC. 2618                     V1.4    
003100*    1.5         09/03/2004     JAS - RODAPE COM TOTAL DE FICHAS  V1.5    
003200*                               EMITIDAS PASSA A SER GRAVADO NO   V1.5    
003300*                               PROPRIO PROFREL, NAO SO NO CONSOLEV1.5    
003400*                               (SOLIC. 2801)                     V1.5    
003500*    1.6         02/06/2004     ENZO - CORRIGIDO SUBLINHADO       V1.6    
003600*                               DUPLICADO NO RADICAL DO NOME DE   V1.6    
003700*                               ARQUIVO QUANDO O NOME EXIBIDO     V1.6    
003800*                               TERMINA EM CARACTER SUBSTITUIDO   V1.6    
003900*                               POR 0751 (SOLIC. 2802)            V1.6    
004000*    1.7         17/11/2005     ENZO - PRESET RECONHECIDO SEM     V1.7    
004100*                               NENHUM CAMPO DENTRO DO LIMITE DE  V1.7    
004200*                               RUBRICAS TAMBEM CAI PARA TODOS OS V1.7    
004300*                               CAMPOS (SOLIC. 2803)              V1.7
004400*****************************************************************
004500*    ESTA CASA NAO COMPARTILHA SUB-ROTINAS ENTRE PROGRAMAS - A
004600*    CARGA/CONVERSAO DE RUBRICAS E A SELECAO DE COLUNAS SAO
004700*    REPETIDAS AQUI, IGUAIS AS DE TABEXP E MROSTER.
004800*****************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600     SELECT SELPARM ASSIGN TO SELPARM
005700                    ORGANIZATION LINE SEQUENTIAL
005800                    FILE STATUS WS-ST-SEL.
005900
006000     SELECT HDRLBL  ASSIGN TO HDRLBL
006100                    ORGANIZATION LINE SEQUENTIAL
006200                    FILE STATUS WS-ST-HDR.
006300
006400     SELECT CNVMST  ASSIGN TO CNVMAST
006500                    ORGANIZATION LINE SEQUENTIAL
006600                    FILE STATUS WS-ST-CNV.
006700
006800     SELECT PROFREL ASSIGN TO PROFREL
006900                    ORGANIZATION LINE SEQUENTIAL
007000                    FILE STATUS WS-ST-REL.
007100
007200 DATA DIVISION.
007300
007400 FILE SECTION.
007500 FD  SELPARM
007600     LABEL RECORD STANDARD.
007700 01  SELPARM-REG                PIC X(62).
007800
007900 FD  HDRLBL
008000     LABEL RECORD STANDARD.
008100 01  HDRLBL-REG                 PIC X(50).
008200
008300 FD  CNVMST
008400     LABEL RECORD STANDARD.
008500 01  CNVMST-REG                 PIC X(1050).
008600
008700 FD  PROFREL
008800     LABEL RECORD STANDARD.
008900 01  PROFREL-REG                PIC X(132).
009000
009100 WORKING-STORAGE SECTION.
009200 01  WS-ST-SEL                  PIC X(02).
009300     88  SEL-FIM                VALUE '10'.
009400 01  WS-ST-HDR                  PIC X(02).
009500     88  HDR-FIM                VALUE '10'.
009600 01  WS-ST-CNV                  PIC X(02).
009700     88  CNV-FIM                VALUE '10'.
009800 01  WS-ST-REL                  PIC X(02).
009900
010000 01  WS-CHAVES.
010100     05  WS-FIM-RUBRICA         PIC X(01) VALUE 'N'.
010200         88  FIM-DA-RUBRICA     VALUE 'S'.
010300     05  WS-FIM-PARM            PIC X(01) VALUE 'N'.
010400         88  FIM-DO-PARM        VALUE 'S'.
010500     05  WS-FIM-MESTRE          PIC X(01) VALUE 'N'.
010600         88  FIM-DO-MESTRE      VALUE 'S'.
010700     05  WS-PRIMEIRO-PARM       PIC X(01) VALUE 'S'.
010800     05  WS-FORCA-TODOS         PIC X(01) VALUE 'N'.
010900     05  FILLER                 PIC X(08) VALUE SPACES.
011000
011100 01  WS-CONTADORES.
011200     05  WS-CONT-RUBRICAS       PIC 9(02) COMP VALUE ZERO.
011300     05  WS-CONT-LIDOS          PIC 9(06) COMP VALUE ZERO.
011400     05  WS-CONT-SELEC          PIC 9(06) COMP VALUE ZERO.
011500     05  WS-CONT-GRAVADOS       PIC 9(06) COMP VALUE ZERO.
011600     05  WS-CONT-E0             PIC 9(03) COMP VALUE ZERO.
011700     05  WS-CONT-BUSCA          PIC 9(03) COMP VALUE ZERO.
011800     05  WS-CONT-LISTA          PIC 9(03) COMP VALUE ZERO.
011900     05  WS-CONT-NAO-VAZIOS     PIC 9(02) COMP VALUE ZERO.
012000     05  FILLER                 PIC X(08) VALUE SPACES.
012100
012200 01  WS-INDICES.
012300     05  WS-IND-CAMPO           PIC 9(02) COMP.
012400     05  WS-IND-CAR             PIC 9(03) COMP.
012500     05  WS-IND-TAB             PIC 9(02) COMP.
012600     05  WS-IND-TAB-ACHADO      PIC 9(02) COMP.
012700     05  WS-OUT-POS             PIC 9(03) COMP.
012800     05  WS-TAM-CAMPO           PIC 9(03) COMP.
012900     05  WS-IND-ID              PIC 9(02) COMP VALUE 4.
013000     05  WS-IND-NOME            PIC 9(02) COMP VALUE 6.
013100     05  WS-IND-PRESET          PIC 9(02) COMP.
013200     05  WS-IND-COL             PIC 9(02) COMP.
013300     05  WS-IND-LISTA           PIC 9(03) COMP.
013400     05  WS-BASE                PIC 9(03) COMP.
013500     05  WS-POS-FIM             PIC 9(02) COMP.
013600     05  FILLER                 PIC X(08) VALUE SPACES.
013700
013800 01  WS-ALFABETO.
013900     05  WS-MINUSCULAS          PIC X(26)
014000         VALUE 'abcdefghijklmnopqrstuvwxyz'.
014100     05  WS-MAIUSCULAS          PIC X(26)
014200         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
014300     05  FILLER                 PIC X(08) VALUE SPACES.
014400
014500 01  WS-AREA-CAMPO.
014600     05  WS-CAMPO-ORIG          PIC X(40).
014700     05  WS-CAMPO-CONV          PIC X(40).
014800     05  WS-CAMPO-SAIDA         PIC X(130).
014900     05  WS-CAR-ORIG            PIC X(01).
015000     05  WS-LABEL-MAI           PIC X(40).
015100     05  FILLER                 PIC X(08) VALUE SPACES.
015200
015300 01  WS-FLAGS-CAMPO.
015400     05  WS-ACHOU-VOGAL         PIC X(01).
015500     05  WS-KHANDA-INVALIDO     PIC X(01).
015600     05  WS-CLASSE-ANTERIOR     PIC X(01).
015700     05  WS-TEM-ALFA            PIC X(01).
015800     05  WS-ACHOU-TAB           PIC X(01).
015900     05  WS-ACHOU-ID            PIC X(01).
016000     05  WS-ACHOU-NOME          PIC X(01).
016100     05  WS-ACHOU-PRESET        PIC X(01).
016200     05  WS-INCLUI-LINHA        PIC X(01).
016300     05  FILLER                 PIC X(08) VALUE SPACES.
016400
016500 01  WS-RUBRICAS.
016600     05  WS-RUB-ENTRY OCCURS 43 TIMES.
016700         10  WS-RUB-LABEL       PIC X(40).
016800         10  WS-RUB-DUP-CNT     PIC 9(01) COMP.
016900     05  FILLER                 PIC X(08) VALUE SPACES.
017000 01  WS-CONT-DUP-ED             PIC 9(01).
017100*    SUBSCRITO AVULSO PARA CONFERENCIA MANUAL DA TABELA DE
017200*    RUBRICAS QUANDO SE PRECISA COLOCAR UM DISPLAY DE TESTE
017300*    NA CARGA (0150) OU NA DESAMBIGUACAO (0176).
017400 77  WS-SUB-AUX                 PIC 9(02) COMP VALUE ZERO.
017500
017600 01  WS-COLUNAS-SELECIONADAS.
017700     05  WS-CONT-COL-SEL        PIC 9(02) COMP VALUE ZERO.
017800     05  WS-COL-SEL OCCURS 43 TIMES PIC 9(02) COMP.
017900     05  FILLER                 PIC X(08) VALUE SPACES.
018000
018100 01  WS-LISTA-MATRICULAS.
018200     05  WS-LISTA-ID OCCURS 200 TIMES PIC X(10).
018300     05  FILLER                 PIC X(08) VALUE SPACES.
018400
018500 01  WS-DADOS-LINHA.
018600     05  WS-ID-LINHA            PIC X(40).
018700     05  WS-NOME-LINHA          PIC X(40).
018800     05  WS-NOME-EXIBIDO        PIC X(40).
018900     05  WS-RADICAL-ARQUIVO     PIC X(51).
019000     05  WS-TITULO-REL          PIC X(40).
019100     05  WS-CHAVE-PRESET        PIC X(12).
019200     05  FILLER                 PIC X(08) VALUE SPACES.
019300
019400 01  WS-LINHA-IMPRESSAO.
019500     05  WS-LINHA-TEXTO         PIC X(128).
019600     05  FILLER                 PIC X(04) VALUE SPACES.
019700
019800*---------------------------------------------------------------*
019900*    REGISTRO DE RODAPE DO PROFREL (VER 0900-TOTAIS) - GRAVADO NO
020000*    PROPRIO ARQUIVO DE SAIDA, NAO SO NO CONSOLE (SOLIC. 2801).
020100*---------------------------------------------------------------*
020200 01  WS-LINHA-RODAPE.
020300     05  WS-RP-RUBRICA          PIC X(20).
020400     05  WS-RP-VALOR            PIC ZZZZZ9.
020500     05  FILLER                 PIC X(106) VALUE SPACES.
020600
020700     COPY EMPMAST.
020800     COPY BIJOYTB.
020900     COPY HDRLBL.
021000     COPY SELPARM.
021100     COPY PRESETTB.
021200
021300 PROCEDURE DIVISION.
021400
021500
021600*---------------------------------------------------------------*
021700*    ROTINA PRINCIPAL - ABRE OS ARQUIVOS, MONTA A TABELA DE
021800*    RUBRICAS/COLUNAS E CONDUZ O LACO DE LEITURA DO MESTRE ATE O
021900*    FIM, FECHANDO OS ARQUIVOS E EMITINDO OS TOTAIS NO FINAL.
022000*---------------------------------------------------------------*
022100 0000-PRINCIPAL.
022200     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-ABRE-ARQUIVOS-EXIT.
022300     PERFORM 0150-CARREGA-RUBRICAS THRU 0150-CARREGA-RUBRICAS-EXIT
022400         UNTIL FIM-DA-RUBRICA.
022500     PERFORM 0160-DETECTA-ID THRU 0160-DETECTA-ID-EXIT.
022600     PERFORM 0165-DETECTA-NOME THRU 0165-DETECTA-NOME-EXIT.
022700     IF WS-IND-ID = WS-IND-NOME
022800         COMPUTE WS-IND-NOME = WS-IND-ID + 1
022900         IF WS-IND-NOME > WS-CONT-RUBRICAS
023000             MOVE WS-IND-ID TO WS-IND-NOME.
023100     PERFORM 0110-LE-PARAMETROS THRU 0110-LE-PARAMETROS-EXIT
023200         UNTIL FIM-DO-PARM.
023300     PERFORM 0200-MONTA-COLUNAS THRU 0200-MONTA-COLUNAS-EXIT.
023400     PERFORM 0300-LE-MESTRE THRU 0300-LE-MESTRE-EXIT
023500         UNTIL FIM-DO-MESTRE.
023600     PERFORM 0900-TOTAIS THRU 0900-TOTAIS-EXIT.
023700     CLOSE SELPARM HDRLBL CNVMST PROFREL.
023800     STOP RUN.
023900
024000
024100*---------------------------------------------------------------*
024200*    ABRE OS ARQUIVOS DE ENTRADA E SAIDA DO PROGRAMA E CHECA O
024300*    FILE STATUS DE CADA UM - QUALQUER ABERTURA COM STATUS
024400*    DIFERENTE DE ZERO ABORTA O PROCESSAMENTO.
024500*---------------------------------------------------------------*
024600 0100-ABRE-ARQUIVOS.
024700     OPEN INPUT  SELPARM
024800                 HDRLBL
024900                 CNVMST.
025000     OPEN OUTPUT PROFREL.
025100 0100-ABRE-ARQUIVOS-EXIT.
025200*    RETORNA DE 0100-ABRE-ARQUIVOS.
025300     EXIT.
025400
025500*---------------------------------------------------------------*
025600*    0110 - O 1o REGISTRO DO ARQUIVO DE PARAMETROS E O REGISTRO
025700*    DE CONTROLE (PRESET + TITULO); OS DEMAIS SAO MATRICULAS A
025800*    SELECIONAR.  ARQUIVO SEM NENHUMA MATRICULA = TODOS OS
025900*    FUNCIONARIOS.
026000*---------------------------------------------------------------*
026100 0110-LE-PARAMETROS.
026200     READ SELPARM INTO SL-PARM-REC
026300         AT END
026400             MOVE 'S' TO WS-FIM-PARM
026500             GO TO 0110-LE-PARAMETROS-EXIT.
026600     IF WS-PRIMEIRO-PARM = 'S'
026700         MOVE 'N' TO WS-PRIMEIRO-PARM
026800         MOVE SL-PRESET-KEY   TO WS-CHAVE-PRESET
026900         MOVE SL-REPORT-TITLE TO WS-TITULO-REL
027000         GO TO 0110-LE-PARAMETROS-EXIT.
027100     IF WS-CONT-LISTA < 200 AND SL-EMP-ID NOT = SPACES
027200         ADD 1 TO WS-CONT-LISTA
027300         MOVE SL-EMP-ID TO WS-LISTA-ID(WS-CONT-LISTA).
027400 0110-LE-PARAMETROS-EXIT.
027500*    RETORNA DE 0110-LE-PARAMETROS.
027600     EXIT.
027700
027800*---------------------------------------------------------------*
027900*    0200 - PRESET-SELECTOR: RESOLVE A CHAVE DE PRESET PARA A
028000*    LISTA DE COLUNAS A IMPRIMIR.  CHAVE DESCONHECIDA OU EM
028100*    BRANCO = TODAS AS COLUNAS, NA ORDEM DO CADASTRO.
028200*---------------------------------------------------------------*
028300 0200-MONTA-COLUNAS.
028400     MOVE ZERO TO WS-CONT-COL-SEL.
028500     MOVE WS-CHAVE-PRESET TO WS-LABEL-MAI.
028600     INSPECT WS-LABEL-MAI CONVERTING WS-MINUSCULAS TO
028700         WS-MAIUSCULAS.
028800     MOVE 'N' TO WS-ACHOU-PRESET.
028900     PERFORM 0210-PROCURA-PRESET THRU 0210-PROCURA-PRESET-EXIT
029000         VARYING WS-IND-PRESET FROM 1 BY 1
029100         UNTIL WS-IND-PRESET > 6 OR WS-ACHOU-PRESET = 'S'.
029200     IF WS-ACHOU-PRESET = 'N'
029300         PERFORM 0220-TODAS-COLUNAS THRU 0220-TODAS-COLUNAS-EXIT.
029400*    PRESET RECONHECIDO MAS SEM NENHUMA POSICAO DENTRO DO LIMITE
029500*    DE RUBRICAS DO ARQUIVO (CADASTRO DE RUBRICAS CURTO) TAMBEM
029600*    CAI PARA TODAS AS COLUNAS - NAO HA FICHA SEM CAMPO NENHUM
029700*    (SOLIC. 2803).
029800     IF WS-CONT-COL-SEL = ZERO
029900         PERFORM 0220-TODAS-COLUNAS THRU 0220-TODAS-COLUNAS-EXIT.
030000 0200-MONTA-COLUNAS-EXIT.
030100*    RETORNA DE 0200-MONTA-COLUNAS.
030200     EXIT.
030300
030400
030500*---------------------------------------------------------------*
030600*    COMPARA A CHAVE DE PRESET INFORMADA NO REGISTRO DE CONTROLE
030700*    CONTRA CADA UMA DAS SEIS ENTRADAS DE PRESETTB - QUANDO BATE,
030800*    ARMA O FLAG WS-ACHOU-PRESET E GRAVA O INDICE ENCONTRADO.
030900*---------------------------------------------------------------*
031000 0210-PROCURA-PRESET.
031100     IF PS-PRESET-KEY(WS-IND-PRESET) = WS-LABEL-MAI(1:12)
031200         MOVE 'S' TO WS-ACHOU-PRESET
031300         PERFORM 0215-COPIA-PRESET THRU 0215-COPIA-PRESET-EXIT
031400             VARYING WS-IND-COL FROM 1 BY 1
031500             UNTIL WS-IND-COL > PS-PRESET-COUNT(WS-IND-PRESET).
031600 0210-PROCURA-PRESET-EXIT.
031700*    RETORNA DE 0210-PROCURA-PRESET.
031800     EXIT.
031900
032000
032100*---------------------------------------------------------------*
032200*    COPIA AS POSICOES DE COLUNA DO PRESET ENCONTRADO PARA A
032300*    TABELA DE SELECAO EM USO, DESCARTANDO AS POSICOES QUE
032400*    ESTOUREM O NUMERO DE RUBRICAS REALMENTE CARREGADO DO HEADER.
032500*---------------------------------------------------------------*
032600 0215-COPIA-PRESET.
032700     COMPUTE WS-BASE =
032800         PS-PRESET-POS(WS-IND-PRESET, WS-IND-COL) + 1.
032900     IF WS-BASE <= WS-CONT-RUBRICAS
033000         ADD 1 TO WS-CONT-COL-SEL
033100         MOVE WS-BASE TO WS-COL-SEL(WS-CONT-COL-SEL).
033200 0215-COPIA-PRESET-EXIT.
033300*    RETORNA DE 0215-COPIA-PRESET.
033400     EXIT.
033500
033600
033700*---------------------------------------------------------------*
033800*    MONTA A TABELA DE SELECAO COM TODAS AS RUBRICAS DO HEADER,
033900*    NA ORDEM EM QUE FORAM LIDAS - USADA QUANDO NAO HA PRESET
034000*    RECONHECIDO OU O PRESET RECONHECIDO NAO SOBROU COM NADA.
034100*---------------------------------------------------------------*
034200 0220-TODAS-COLUNAS.
034300     PERFORM 0221-ACRESCENTA-TODAS THRU 0221-ACRESCENTA-TODAS-EXIT
034400         VARYING WS-IND-COL FROM 1 BY 1
034500         UNTIL WS-IND-COL > WS-CONT-RUBRICAS.
034600 0220-TODAS-COLUNAS-EXIT.
034700*    RETORNA DE 0220-TODAS-COLUNAS.
034800     EXIT.
034900
035000
035100*---------------------------------------------------------------*
035200*    ACRESCENTA UMA RUBRICA A TABELA DE SELECAO - CHAMADA UMA
035300*    VEZ PARA CADA POSICAO PELO PERFORM VARYING DE 0220.
035400*---------------------------------------------------------------*
035500 0221-ACRESCENTA-TODAS.
035600     ADD 1 TO WS-CONT-COL-SEL.
035700     MOVE WS-IND-COL TO WS-COL-SEL(WS-CONT-COL-SEL).
035800 0221-ACRESCENTA-TODAS-EXIT.
035900*    RETORNA DE 0221-ACRESCENTA-TODAS.
036000     EXIT.
036100
036200*---------------------------------------------------------------*
036300*    0150 - CARGA DAS RUBRICAS, COM SUFIXO _n PARA REPETIDAS
036400*    (COPIA DA MESMA LOGICA DE MROSTER/TABEXP).
036500*---------------------------------------------------------------*
036600 0150-CARREGA-RUBRICAS.
036700     READ HDRLBL INTO HL-RUBRICA-REC
036800         AT END
036900             MOVE 'S' TO WS-FIM-RUBRICA
037000             GO TO 0150-CARREGA-RUBRICAS-EXIT.
037100     ADD 1 TO WS-CONT-RUBRICAS.
037200     MOVE HL-LABEL TO WS-CAMPO-ORIG.
037300     MOVE 40       TO WS-TAM-CAMPO.
037400     IF HL-LABEL(1:8) = 'Unnamed:'
037500         MOVE HL-LABEL TO WS-RUB-LABEL(WS-CONT-RUBRICAS)
037600     ELSE
037700         PERFORM 0400-CONVERTE-CAMPO THRU 0400-CONVERTE-CAMPO-EXIT
037800         MOVE WS-CAMPO-CONV TO WS-RUB-LABEL(WS-CONT-RUBRICAS).
037900     MOVE ZERO TO WS-RUB-DUP-CNT(WS-CONT-RUBRICAS).
038000     IF WS-CONT-RUBRICAS > 1
038100         PERFORM 0176-COMPARA-ANTERIOR THRU
038200             0176-COMPARA-ANTERIOR-EXIT
038300             VARYING WS-IND-TAB FROM 1 BY 1
038400             UNTIL WS-IND-TAB >= WS-CONT-RUBRICAS.
038500     IF WS-RUB-DUP-CNT(WS-CONT-RUBRICAS) > ZERO
038600         PERFORM 0177-ANEXA-SUFIXO THRU 0177-ANEXA-SUFIXO-EXIT.
038700 0150-CARREGA-RUBRICAS-EXIT.
038800*    RETORNA DE 0150-CARREGA-RUBRICAS.
038900     EXIT.
039000
039100
039200*---------------------------------------------------------------*
039300*    COMPARA O ROTULO ATUAL COM OS ROTULOS JA CARREGADOS NA
039400*    TABELA - USADA PARA DETECTAR RUBRICAS DUPLICADAS NO HEADER.
039500*---------------------------------------------------------------*
039600 0176-COMPARA-ANTERIOR.
039700     IF WS-RUB-LABEL(WS-IND-TAB) = WS-RUB-LABEL(WS-CONT-RUBRICAS)
039800         ADD 1 TO WS-RUB-DUP-CNT(WS-CONT-RUBRICAS).
039900 0176-COMPARA-ANTERIOR-EXIT.
040000*    RETORNA DE 0176-COMPARA-ANTERIOR.
040100     EXIT.
040200
040300
040400*---------------------------------------------------------------*
040500*    ANEXA O SUFIXO "_n" AO ROTULO DUPLICADO ENCONTRADO POR 0175/
040600*    0176, PARA QUE A RUBRICA REPETIDA FIQUE DISTINGUIVEL NA
040700*    TABELA EM MEMORIA.
040800*---------------------------------------------------------------*
040900 0177-ANEXA-SUFIXO.
041000     MOVE 40 TO WS-POS-FIM.
041100     PERFORM 0178-ACHA-FIM THRU 0178-ACHA-FIM-EXIT
041200         UNTIL WS-POS-FIM = ZERO
041300         OR WS-RUB-LABEL(WS-CONT-RUBRICAS)(WS-POS-FIM: 1)
041400             NOT = SPACE.
041500     IF WS-POS-FIM < 38 AND WS-RUB-DUP-CNT(WS-CONT-RUBRICAS) < 10
041600         MOVE WS-RUB-DUP-CNT(WS-CONT-RUBRICAS) TO WS-CONT-DUP-ED
041700         MOVE '_' TO WS-RUB-LABEL(WS-CONT-RUBRICAS)
041800             (WS-POS-FIM + 1: 1)
041900         MOVE WS-CONT-DUP-ED TO WS-RUB-LABEL(WS-CONT-RUBRICAS)
042000             (WS-POS-FIM + 2: 1).
042100 0177-ANEXA-SUFIXO-EXIT.
042200*    RETORNA DE 0177-ANEXA-SUFIXO.
042300     EXIT.
042400
042500
042600*---------------------------------------------------------------*
042700*    LOCALIZA A ULTIMA POSICAO NAO-BRANCO DE UM CAMPO, ANDANDO
042800*    DE TRAS PARA FRENTE - USADA ANTES DE ANEXAR SUFIXO OU
042900*    CONCATENAR TEXTO NO FIM DE UM ROTULO.
043000*---------------------------------------------------------------*
043100 0178-ACHA-FIM.
043200     SUBTRACT 1 FROM WS-POS-FIM.
043300 0178-ACHA-FIM-EXIT.
043400*    RETORNA DE 0178-ACHA-FIM.
043500     EXIT.
043600
043700*---------------------------------------------------------------*
043800*    0160/0165 - DETECCAO DA COLUNA DE MATRICULA E DE NOME PELO
043900*    ROTULO JA CONVERTIDO.  1o TENTA IGUALDADE EXATA, DEPOIS
044000*    PALAVRA CONTIDA NO ROTULO, POR FIM POSICAO PADRAO.
044100*---------------------------------------------------------------*
044200 0160-DETECTA-ID.
044300     MOVE 'N' TO WS-ACHOU-ID.
044400     PERFORM 0161-TESTA-ID-EXATO THRU 0161-TESTA-ID-EXATO-EXIT
044500         VARYING WS-IND-CAMPO FROM 1 BY 1
044600         UNTIL WS-IND-CAMPO > WS-CONT-RUBRICAS OR WS-ACHOU-ID =
044700             'S'.
044800     IF WS-ACHOU-ID = 'N'
044900         PERFORM 0162-TESTA-ID-PALAVRA THRU
045000             0162-TESTA-ID-PALAVRA-EXIT
045100             VARYING WS-IND-CAMPO FROM 1 BY 1
045200             UNTIL WS-IND-CAMPO > WS-CONT-RUBRICAS
045300                 OR WS-ACHOU-ID = 'S'.
045400     IF WS-ACHOU-ID = 'N'
045500         MOVE 4 TO WS-IND-ID
045600         IF WS-IND-ID > WS-CONT-RUBRICAS
045700             MOVE WS-CONT-RUBRICAS TO WS-IND-ID.
045800 0160-DETECTA-ID-EXIT.
045900*    RETORNA DE 0160-DETECTA-ID.
046000     EXIT.
046100
046200
046300*---------------------------------------------------------------*
046400*    TESTA SE O ROTULO DA RUBRICA BATE EXATAMENTE COM UM DOS
046500*    NOMES CONHECIDOS DE COLUNA DE MATRICULA.
046600*---------------------------------------------------------------*
046700 0161-TESTA-ID-EXATO.
046800     MOVE WS-RUB-LABEL(WS-IND-CAMPO) TO WS-LABEL-MAI.
046900     INSPECT WS-LABEL-MAI CONVERTING WS-MINUSCULAS TO
047000         WS-MAIUSCULAS.
047100     IF WS-LABEL-MAI = 'ID'
047200         MOVE 'S'          TO WS-ACHOU-ID
047300         MOVE WS-IND-CAMPO TO WS-IND-ID.
047400 0161-TESTA-ID-EXATO-EXIT.
047500*    RETORNA DE 0161-TESTA-ID-EXATO.
047600     EXIT.
047700
047800
047900*---------------------------------------------------------------*
048000*    TESTA SE O ROTULO DA RUBRICA CONTEM, COMO PALAVRA, UM DOS
048100*    RADICAIS CONHECIDOS DE COLUNA DE MATRICULA (EX.: "MATRIC").
048200*---------------------------------------------------------------*
048300 0162-TESTA-ID-PALAVRA.
048400     MOVE WS-RUB-LABEL(WS-IND-CAMPO) TO WS-LABEL-MAI.
048500     INSPECT WS-LABEL-MAI CONVERTING WS-MINUSCULAS TO
048600         WS-MAIUSCULAS.
048700     MOVE ZERO TO WS-CONT-BUSCA.
048800     INSPECT WS-LABEL-MAI TALLYING WS-CONT-BUSCA
048900         FOR ALL 'পার্সোনেল'.
049000     IF WS-CONT-BUSCA = ZERO
049100         INSPECT WS-LABEL-MAI TALLYING WS-CONT-BUSCA
049200             FOR ALL 'PERSONNEL'.
049300     IF WS-CONT-BUSCA = ZERO
049400         INSPECT WS-LABEL-MAI TALLYING WS-CONT-BUSCA
049500             FOR ALL 'EMP_ID'.
049600     IF WS-CONT-BUSCA = ZERO
049700         INSPECT WS-LABEL-MAI TALLYING WS-CONT-BUSCA
049800             FOR ALL 'EMPLOYEE_ID'.
049900     IF WS-CONT-BUSCA > ZERO
050000         MOVE 'S'          TO WS-ACHOU-ID
050100         MOVE WS-IND-CAMPO TO WS-IND-ID.
050200 0162-TESTA-ID-PALAVRA-EXIT.
050300*    RETORNA DE 0162-TESTA-ID-PALAVRA.
050400     EXIT.
050500
050600
050700*---------------------------------------------------------------*
050800*    PERCORRE AS RUBRICAS CARREGADAS PROCURANDO A COLUNA DE NOME
050900*    DO FUNCIONARIO, PELO MESMO CRITERIO EXATO/PALAVRA DE 0160.
051000*---------------------------------------------------------------*
051100 0165-DETECTA-NOME.
051200     MOVE 'N' TO WS-ACHOU-NOME.
051300     PERFORM 0166-TESTA-NOME-EXATO THRU 0166-TESTA-NOME-EXATO-EXIT
051400         VARYING WS-IND-CAMPO FROM 1 BY 1
051500         UNTIL WS-IND-CAMPO > WS-CONT-RUBRICAS
051600             OR WS-ACHOU-NOME = 'S'.
051700     IF WS-ACHOU-NOME = 'N'
051800         PERFORM 0167-TESTA-NOME-PALAVRA THRU
051900                 0167-TESTA-NOME-PALAVRA-EXIT
052000             VARYING WS-IND-CAMPO FROM 1 BY 1
052100             UNTIL WS-IND-CAMPO > WS-CONT-RUBRICAS
052200                 OR WS-ACHOU-NOME = 'S'.
052300     IF WS-ACHOU-NOME = 'N'
052400         MOVE 6 TO WS-IND-NOME
052500         IF WS-IND-NOME > WS-CONT-RUBRICAS
052600             MOVE WS-CONT-RUBRICAS TO WS-IND-NOME.
052700 0165-DETECTA-NOME-EXIT.
052800*    RETORNA DE 0165-DETECTA-NOME.
052900     EXIT.
053000
053100
053200*---------------------------------------------------------------*
053300*    TESTA SE O ROTULO DA RUBRICA BATE EXATAMENTE COM UM DOS
053400*    NOMES CONHECIDOS DE COLUNA DE NOME.
053500*---------------------------------------------------------------*
053600 0166-TESTA-NOME-EXATO.
053700     MOVE WS-RUB-LABEL(WS-IND-CAMPO) TO WS-LABEL-MAI.
053800     INSPECT WS-LABEL-MAI CONVERTING WS-MINUSCULAS TO
053900         WS-MAIUSCULAS.
054000     IF WS-LABEL-MAI = 'নাম' OR WS-LABEL-MAI = 'NAME_BN'
054100                       OR WS-LABEL-MAI = 'NAME'
054200         MOVE 'S'          TO WS-ACHOU-NOME
054300         MOVE WS-IND-CAMPO TO WS-IND-NOME.
054400 0166-TESTA-NOME-EXATO-EXIT.
054500*    RETORNA DE 0166-TESTA-NOME-EXATO.
054600     EXIT.
054700
054800
054900*---------------------------------------------------------------*
055000*    TESTA SE O ROTULO DA RUBRICA CONTEM, COMO PALAVRA, UM DOS
055100*    RADICAIS CONHECIDOS DE COLUNA DE NOME (EX.: "NOME").
055200*---------------------------------------------------------------*
055300 0167-TESTA-NOME-PALAVRA.
055400     MOVE WS-RUB-LABEL(WS-IND-CAMPO) TO WS-LABEL-MAI.
055500     INSPECT WS-LABEL-MAI CONVERTING WS-MINUSCULAS TO
055600         WS-MAIUSCULAS.
055700     MOVE ZERO TO WS-CONT-BUSCA.
055800     INSPECT WS-LABEL-MAI TALLYING WS-CONT-BUSCA FOR ALL 'নাম'.
055900     IF WS-CONT-BUSCA = ZERO
056000         INSPECT WS-LABEL-MAI TALLYING WS-CONT-BUSCA FOR ALL
056100             'NAME'.
056200     IF WS-CONT-BUSCA > ZERO
056300         MOVE 'S'          TO WS-ACHOU-NOME
056400         MOVE WS-IND-CAMPO TO WS-IND-NOME.
056500 0167-TESTA-NOME-PALAVRA-EXIT.
056600*    RETORNA DE 0167-TESTA-NOME-PALAVRA.
056700     EXIT.
056800
056900*---------------------------------------------------------------*
057000*    0300 - LE O MESTRE CONVERTIDO, FILTRA POR MATRICULA E
057100*    ESCREVE O BLOCO DE FICHA DO FUNCIONARIO.  CAMPOS DE DATA
057200*    (NASCIMENTO, ADMISSAO, PRL) JA VEM NORMALIZADOS PARA
057300*    DD/MM/AAAA PELO BIJCONV (VER BIJCONV V1.6).
057400*---------------------------------------------------------------*
057500 0300-LE-MESTRE.
057600     READ CNVMST INTO EM-MASTER-REC
057700         AT END
057800             MOVE 'S' TO WS-FIM-MESTRE
057900             GO TO 0300-LE-MESTRE-EXIT.
058000     ADD 1 TO WS-CONT-LIDOS.
058100     PERFORM 0250-FILTRA-MATRICULA THRU
058200         0250-FILTRA-MATRICULA-EXIT.
058300     IF WS-INCLUI-LINHA = 'N'
058400         GO TO 0300-LE-MESTRE-EXIT.
058500     ADD 1 TO WS-CONT-SELEC.
058600     PERFORM 0700-NOME-EXIBICAO THRU 0700-NOME-EXIBICAO-EXIT.
058700     PERFORM 0750-SANITIZA-NOME THRU 0750-SANITIZA-NOME-EXIT.
058800     PERFORM 0360-ESCREVE-BLOCO THRU 0360-ESCREVE-BLOCO-EXIT.
058900     ADD 1 TO WS-CONT-GRAVADOS.
059000 0300-LE-MESTRE-EXIT.
059100*    RETORNA DE 0300-LE-MESTRE.
059200     EXIT.
059300
059400
059500*---------------------------------------------------------------*
059600*    DECIDE SE O REGISTRO LIDO DO MESTRE ENTRA NO RELATORIO -
059700*    LISTA DE MATRICULAS VAZIA LIBERA TODOS, LISTA PREENCHIDA SO
059800*    LIBERA QUEM ESTIVER EM WS-LISTA-ID (VER 0255).
059900*---------------------------------------------------------------*
060000 0250-FILTRA-MATRICULA.
060100     MOVE 'S' TO WS-INCLUI-LINHA.
060200     IF WS-CONT-LISTA = ZERO
060300         GO TO 0250-FILTRA-MATRICULA-EXIT.
060400     MOVE SPACES TO WS-ID-LINHA.
060500     MOVE EM-MASTER-TXT
060600         (EM-COL-START(WS-IND-ID): EM-COL-LEN(WS-IND-ID))
060700         TO WS-ID-LINHA(1: EM-COL-LEN(WS-IND-ID)).
060800     MOVE 'N' TO WS-INCLUI-LINHA.
060900     PERFORM 0255-COMPARA-LISTA THRU 0255-COMPARA-LISTA-EXIT
061000         VARYING WS-IND-LISTA FROM 1 BY 1
061100         UNTIL WS-IND-LISTA > WS-CONT-LISTA OR WS-INCLUI-LINHA =
061200             'S'.
061300 0250-FILTRA-MATRICULA-EXIT.
061400*    RETORNA DE 0250-FILTRA-MATRICULA.
061500     EXIT.
061600
061700
061800*---------------------------------------------------------------*
061900*    COMPARA A MATRICULA DO REGISTRO CORRENTE CONTRA UMA POSICAO
062000*    DA TABELA WS-LISTA-ID CARREGADA DE SELPARM EM 0110.
062100*---------------------------------------------------------------*
062200 0255-COMPARA-LISTA.
062300     IF WS-LISTA-ID(WS-IND-LISTA) = WS-ID-LINHA(1:10)
062400         MOVE 'S' TO WS-INCLUI-LINHA.
062500 0255-COMPARA-LISTA-EXIT.
062600*    RETORNA DE 0255-COMPARA-LISTA.
062700     EXIT.
062800
062900*---------------------------------------------------------------*
063000*    0700 - NOME DE EXIBICAO: NOME DO CADASTRO, OU A MATRICULA
063100*    QUANDO O NOME ESTIVER VAZIO OU FOR "NAN".
063200*---------------------------------------------------------------*
063300 0700-NOME-EXIBICAO.
063400     MOVE SPACES TO WS-ID-LINHA WS-NOME-LINHA.
063500     MOVE EM-MASTER-TXT
063600         (EM-COL-START(WS-IND-ID): EM-COL-LEN(WS-IND-ID))
063700         TO WS-ID-LINHA(1: EM-COL-LEN(WS-IND-ID)).
063800     MOVE EM-MASTER-TXT
063900         (EM-COL-START(WS-IND-NOME): EM-COL-LEN(WS-IND-NOME))
064000         TO WS-NOME-LINHA(1: EM-COL-LEN(WS-IND-NOME)).
064100     MOVE WS-NOME-LINHA TO WS-CAMPO-ORIG.
064200     PERFORM 0600-CAMPO-VAZIO THRU 0600-CAMPO-VAZIO-EXIT.
064300     IF WS-CAMPO-ORIG = SPACES
064400         MOVE WS-ID-LINHA   TO WS-NOME-EXIBIDO
064500     ELSE
064600         MOVE WS-NOME-LINHA TO WS-NOME-EXIBIDO.
064700 0700-NOME-EXIBICAO-EXIT.
064800*    RETORNA DE 0700-NOME-EXIBICAO.
064900     EXIT.
065000
065100*---------------------------------------------------------------*
065200*    0750 - RADICAL DO ARQUIVO: NOME SANEADO (SO ALFANUMERICO,
065300*    ESPACO, "_" E "-", DEMAIS VIRAM "_"; "_" NAS PONTAS DO
065400*    NOME SAO REMOVIDOS) SEGUIDO DE "_" E A MATRICULA.  USADO
065500*    APENAS COMO REFERENCIA NO CABECALHO DA FICHA IMPRESSA -
065600*    ESTE PROGRAMA NAO GRAVA ARQUIVOS INDIVIDUAIS POR
065700*    FUNCIONARIO.
065800*---------------------------------------------------------------*
065900 0750-SANITIZA-NOME.
066000     MOVE WS-NOME-EXIBIDO TO WS-CAMPO-CONV.
066100     PERFORM 0751-TROCA-CARACTERE THRU 0751-TROCA-CARACTERE-EXIT
066200         VARYING WS-IND-CAR FROM 1 BY 1
066300         UNTIL WS-IND-CAR > 40.
066400     MOVE 40 TO WS-POS-FIM.
066500*    PRIMEIRO ACHA O FIM REAL DO CONTEUDO (PULA OS ESPACOS DE
066600*    PREENCHIMENTO DE WS-CAMPO-CONV, QUE E FIXO EM 40 BYTES) -
066700*    SO DEPOIS DISSO FAZ SENTIDO OLHAR SE O ULTIMO CARACTER E
066800*    UM "_" DE SUBSTITUICAO (0751) PARA REMOVE-LO (SOLIC. 2802).
066900     PERFORM 0752-TIRA-SUBLINHADO THRU 0752-TIRA-SUBLINHADO-EXIT
067000         UNTIL WS-POS-FIM = ZERO
067100         OR WS-CAMPO-CONV(WS-POS-FIM: 1) NOT = SPACE.
067200     PERFORM 0752-TIRA-SUBLINHADO THRU 0752-TIRA-SUBLINHADO-EXIT
067300         UNTIL WS-POS-FIM = ZERO
067400         OR WS-CAMPO-CONV(WS-POS-FIM: 1) NOT = '_'.
067500     MOVE 1 TO WS-BASE.
067600     PERFORM 0753-TIRA-SUBLINHADO-INI THRU
067700             0753-TIRA-SUBLINHADO-INI-EXIT
067800         UNTIL WS-BASE > WS-POS-FIM
067900         OR WS-CAMPO-CONV(WS-BASE: 1) NOT = '_'.
068000     MOVE SPACES TO WS-RADICAL-ARQUIVO.
068100     IF WS-POS-FIM > ZERO AND WS-BASE <= WS-POS-FIM
068200         COMPUTE WS-TAM-CAMPO = WS-POS-FIM - WS-BASE + 1
068300         MOVE WS-CAMPO-CONV(WS-BASE: WS-TAM-CAMPO) TO
068400             WS-RADICAL-ARQUIVO
068500     ELSE
068600         MOVE WS-NOME-EXIBIDO TO WS-RADICAL-ARQUIVO.
068700     MOVE ZERO TO WS-POS-FIM.
068800     PERFORM 0179-ACHA-FIM-RADICAL THRU 0179-ACHA-FIM-RADICAL-EXIT
068900         VARYING WS-POS-FIM FROM 40 BY -1
069000         UNTIL WS-RADICAL-ARQUIVO(WS-POS-FIM: 1) NOT = SPACE
069100         OR WS-POS-FIM = 1.
069200     MOVE '_' TO WS-RADICAL-ARQUIVO(WS-POS-FIM + 1: 1).
069300     MOVE WS-ID-LINHA(1:10) TO WS-RADICAL-ARQUIVO(WS-POS-FIM + 2:
069400         10).
069500 0750-SANITIZA-NOME-EXIT.
069600*    RETORNA DE 0750-SANITIZA-NOME.
069700     EXIT.
069800
069900
070000*---------------------------------------------------------------*
070100*    TROCA UM CARACTER NAO ACEITO NO NOME DE ARQUIVO POR "_",
070200*    CHAMADA UMA VEZ PARA CADA POSICAO DO NOME DE EXIBICAO.
070300*---------------------------------------------------------------*
070400 0751-TROCA-CARACTERE.
070500     MOVE WS-CAMPO-CONV(WS-IND-CAR: 1) TO WS-CAR-ORIG.
070600     IF WS-CAR-ORIG NOT ALPHABETIC AND WS-CAR-ORIG NOT NUMERIC
070700             AND WS-CAR-ORIG NOT = SPACE
070800             AND WS-CAR-ORIG NOT = '_'
070900             AND WS-CAR-ORIG NOT = '-'
071000         MOVE '_' TO WS-CAMPO-CONV(WS-IND-CAR: 1).
071100 0751-TROCA-CARACTERE-EXIT.
071200*    RETORNA DE 0751-TROCA-CARACTERE.
071300     EXIT.
071400
071500 0752-TIRA-SUBLINHADO.
071600     SUBTRACT 1 FROM WS-POS-FIM.
071700 0752-TIRA-SUBLINHADO-EXIT.
071800*    RETORNA DE 0752-TIRA-SUBLINHADO.
071900     EXIT.
072000
072100
072200*---------------------------------------------------------------*
072300*    REMOVE UM "_" QUE TENHA SOBRADO NO INICIO DO RADICAL, PELO
072400*    MESMO MOTIVO QUE 0752 REMOVE NO FIM.
072500*---------------------------------------------------------------*
072600 0753-TIRA-SUBLINHADO-INI.
072700     ADD 1 TO WS-BASE.
072800 0753-TIRA-SUBLINHADO-INI-EXIT.
072900*    RETORNA DE 0753-TIRA-SUBLINHADO-INI.
073000     EXIT.
073100
073200
073300*---------------------------------------------------------------*
073400*    LOCALIZA O FIM REAL DO RADICAL DE ARQUIVO JA SANITIZADO,
073500*    PARA A CONCATENACAO DA MATRICULA QUE VEM A SEGUIR.
073600*---------------------------------------------------------------*
073700 0179-ACHA-FIM-RADICAL.
073800     CONTINUE.
073900 0179-ACHA-FIM-RADICAL-EXIT.
074000*    RETORNA DE 0179-ACHA-FIM-RADICAL.
074100     EXIT.
074200
074300*---------------------------------------------------------------*
074400*    0360 - BLOCO DE FICHA DO FUNCIONARIO: CABECALHO DE OFICIO,
074500*    TITULO, LINHA EM BRANCO, LINHAS "ROTULO ঃ VALOR" E
074600*    SEPARADOR.  SE TODOS OS CAMPOS SELECIONADOS ESTIVEREM
074700*    VAZIOS, IMPRIME TODOS ASSIM MESMO.
074800*---------------------------------------------------------------*
074900 0360-ESCREVE-BLOCO.
075000     DISPLAY 'PROFEXP - FICHA REF.: ' WS-RADICAL-ARQUIVO.
075100     MOVE SPACES TO WS-LINHA-TEXTO.
075200     MOVE '                    প্রধান কার্যালয়, ঢাকা'
075300         TO WS-LINHA-TEXTO.
075400     WRITE PROFREL-REG FROM WS-LINHA-IMPRESSAO.
075500     MOVE SPACES TO WS-LINHA-TEXTO.
075600     MOVE WS-TITULO-REL TO WS-LINHA-TEXTO(21: 40).
075700     WRITE PROFREL-REG FROM WS-LINHA-IMPRESSAO.
075800     MOVE SPACES TO WS-LINHA-TEXTO.
075900     WRITE PROFREL-REG FROM WS-LINHA-IMPRESSAO.
076000     MOVE ZERO TO WS-CONT-NAO-VAZIOS.
076100     PERFORM 0361-CONTA-NAO-VAZIOS THRU 0361-CONTA-NAO-VAZIOS-EXIT
076200         VARYING WS-IND-COL FROM 1 BY 1
076300         UNTIL WS-IND-COL > WS-CONT-COL-SEL.
076400     IF WS-CONT-NAO-VAZIOS = ZERO
076500         MOVE 'S' TO WS-FORCA-TODOS
076600     ELSE
076700         MOVE 'N' TO WS-FORCA-TODOS.
076800     PERFORM 0365-ESCREVE-CAMPO THRU 0365-ESCREVE-CAMPO-EXIT
076900         VARYING WS-IND-COL FROM 1 BY 1
077000         UNTIL WS-IND-COL > WS-CONT-COL-SEL.
077100     MOVE SPACES TO WS-LINHA-TEXTO.
077200     MOVE ALL '-' TO WS-LINHA-TEXTO(1: 60).
077300     WRITE PROFREL-REG FROM WS-LINHA-IMPRESSAO.
077400 0360-ESCREVE-BLOCO-EXIT.
077500*    RETORNA DE 0360-ESCREVE-BLOCO.
077600     EXIT.
077700
077800
077900*---------------------------------------------------------------*
078000*    CONTA QUANTOS CAMPOS DO BLOCO SAIRAM PREENCHIDOS, PARA A
078100*    LINHA DE RODAPE DA FICHA (NAO USADO NO TOTAL GERAL).
078200*---------------------------------------------------------------*
078300 0361-CONTA-NAO-VAZIOS.
078400     MOVE SPACES TO WS-CAMPO-ORIG.
078500     MOVE EM-MASTER-TXT
078600         (EM-COL-START(WS-COL-SEL(WS-IND-COL)):
078700          EM-COL-LEN(WS-COL-SEL(WS-IND-COL)))
078800         TO WS-CAMPO-ORIG(1: EM-COL-LEN(WS-COL-SEL(WS-IND-COL))).
078900     PERFORM 0600-CAMPO-VAZIO THRU 0600-CAMPO-VAZIO-EXIT.
079000     IF WS-CAMPO-ORIG NOT = SPACES
079100         ADD 1 TO WS-CONT-NAO-VAZIOS.
079200 0361-CONTA-NAO-VAZIOS-EXIT.
079300*    RETORNA DE 0361-CONTA-NAO-VAZIOS.
079400     EXIT.
079500
079600
079700*---------------------------------------------------------------*
079800*    GRAVA UMA LINHA "RUBRICA: VALOR" DO BLOCO DO FUNCIONARIO NO
079900*    PROFREL, PULANDO RUBRICAS QUE 0600 CONSIDEROU EM BRANCO.
080000*---------------------------------------------------------------*
080100 0365-ESCREVE-CAMPO.
080200     MOVE SPACES TO WS-CAMPO-ORIG.
080300     MOVE EM-MASTER-TXT
080400         (EM-COL-START(WS-COL-SEL(WS-IND-COL)):
080500          EM-COL-LEN(WS-COL-SEL(WS-IND-COL)))
080600         TO WS-CAMPO-ORIG(1: EM-COL-LEN(WS-COL-SEL(WS-IND-COL))).
080700     PERFORM 0600-CAMPO-VAZIO THRU 0600-CAMPO-VAZIO-EXIT.
080800     IF WS-CAMPO-ORIG = SPACES AND WS-FORCA-TODOS = 'N'
080900         GO TO 0365-ESCREVE-CAMPO-EXIT.
081000     MOVE SPACES TO WS-LINHA-TEXTO.
081100     MOVE WS-RUB-LABEL(WS-COL-SEL(WS-IND-COL))
081200         TO WS-LINHA-TEXTO(1: 30).
081300     MOVE ' ঃ  ' TO WS-LINHA-TEXTO(31: 5).
081400     MOVE WS-CAMPO-ORIG TO WS-LINHA-TEXTO(36: 40).
081500     WRITE PROFREL-REG FROM WS-LINHA-IMPRESSAO.
081600 0365-ESCREVE-CAMPO-EXIT.
081700*    RETORNA DE 0365-ESCREVE-CAMPO.
081800     EXIT.
081900
082000*---------------------------------------------------------------*
082100*    0600 - CAMPO EM BRANCO OU COM O TEXTO "nan"/"NaN" VIRA
082200*    BRANCO NA IMPRESSAO.
082300*---------------------------------------------------------------*
082400 0600-CAMPO-VAZIO.
082500     MOVE WS-CAMPO-ORIG TO WS-LABEL-MAI.
082600     INSPECT WS-LABEL-MAI CONVERTING WS-MINUSCULAS TO
082700         WS-MAIUSCULAS.
082800     IF WS-LABEL-MAI = 'NAN'
082900         MOVE SPACES TO WS-CAMPO-ORIG.
083000 0600-CAMPO-VAZIO-EXIT.
083100*    RETORNA DE 0600-CAMPO-VAZIO.
083200     EXIT.
083300
083400*---------------------------------------------------------------*
083500*    0400 - CONVERSAO BIJOY -> UNICODE BANGLA DE UM ROTULO DE
083600*    COLUNA (COPIA PROPRIA DESTE PROGRAMA).
083700*---------------------------------------------------------------*
083800 0400-CONVERTE-CAMPO.
083900     MOVE WS-CAMPO-ORIG    TO WS-CAMPO-CONV.
084000     MOVE SPACES           TO WS-CAMPO-SAIDA.
084100     MOVE 'N'              TO WS-ACHOU-VOGAL.
084200     MOVE 'N'              TO WS-KHANDA-INVALIDO.
084300     MOVE 'N'              TO WS-TEM-ALFA.
084400     MOVE SPACE            TO WS-CLASSE-ANTERIOR.
084500     MOVE ZERO             TO WS-OUT-POS.
084600     MOVE ZERO             TO WS-CONT-E0.
084700     IF WS-CAMPO-ORIG(1: WS-TAM-CAMPO) = SPACES
084800         GO TO 0400-CONVERTE-CAMPO-EXIT.
084900     INSPECT WS-CAMPO-ORIG(1: WS-TAM-CAMPO)
085000         TALLYING WS-CONT-E0 FOR ALL X'E0'.
085100     IF WS-CONT-E0 > ZERO
085200         GO TO 0400-CONVERTE-CAMPO-EXIT.
085300     PERFORM 0420-TESTA-ALFA THRU 0420-TESTA-ALFA-EXIT
085400         VARYING WS-IND-CAR FROM 1 BY 1
085500         UNTIL WS-IND-CAR > WS-TAM-CAMPO.
085600     IF WS-TEM-ALFA = 'N'
085700         GO TO 0400-CONVERTE-CAMPO-EXIT.
085800     PERFORM 0440-MAPEIA-CARACTERE THRU 0440-MAPEIA-CARACTERE-EXIT
085900         VARYING WS-IND-CAR FROM 1 BY 1
086000         UNTIL WS-IND-CAR > WS-TAM-CAMPO.
086100     IF WS-ACHOU-VOGAL = 'S' AND WS-KHANDA-INVALIDO = 'N'
086200         MOVE WS-CAMPO-SAIDA(1: WS-TAM-CAMPO) TO WS-CAMPO-CONV.
086300 0400-CONVERTE-CAMPO-EXIT.
086400*    RETORNA DE 0400-CONVERTE-CAMPO.
086500     EXIT.
086600
086700
086800*---------------------------------------------------------------*
086900*    TESTA SE O CARACTER CORRENTE PERTENCE A FAIXA BIJOY DE
087000*    CONSOANTES/VOGAIS BENGALIS, PARA DECIDIR SE HA CONVERSAO.
087100*---------------------------------------------------------------*
087200 0420-TESTA-ALFA.
087300     MOVE WS-CAMPO-ORIG(WS-IND-CAR: 1) TO WS-CAR-ORIG.
087400     IF WS-CAR-ORIG IS ALPHABETIC
087500         MOVE 'S' TO WS-TEM-ALFA.
087600 0420-TESTA-ALFA-EXIT.
087700*    RETORNA DE 0420-TESTA-ALFA.
087800     EXIT.
087900
088000
088100*---------------------------------------------------------------*
088200*    CONVERTE UM CARACTER BIJOY PARA O EQUIVALENTE UNICODE,
088300*    CONSULTANDO A TABELA CARREGADA POR 0450 E TRATANDO O CASO
088400*    ESPECIAL DO KHANDA-TA SEGUIDO DE CONSOANTE BENGALI.
088500*---------------------------------------------------------------*
088600 0440-MAPEIA-CARACTERE.
088700     MOVE WS-CAMPO-ORIG(WS-IND-CAR: 1) TO WS-CAR-ORIG.
088800     MOVE 'N' TO WS-ACHOU-TAB.
088900     PERFORM 0450-PROCURA-TABELA THRU 0450-PROCURA-TABELA-EXIT
089000         VARYING WS-IND-TAB FROM 1 BY 1
089100         UNTIL WS-IND-TAB > 26 OR WS-ACHOU-TAB = 'S'.
089200     IF WS-ACHOU-TAB = 'N'
089300         ADD 1 TO WS-OUT-POS
089400         MOVE WS-CAR-ORIG TO WS-CAMPO-SAIDA(WS-OUT-POS: 1)
089500         MOVE SPACE       TO WS-CLASSE-ANTERIOR
089600         GO TO 0440-MAPEIA-CARACTERE-EXIT.
089700     ADD 1 TO WS-OUT-POS.
089800     MOVE BJ-DST-CHAR(WS-IND-TAB-ACHADO)
089900         TO WS-CAMPO-SAIDA(WS-OUT-POS: 3).
090000     ADD 2 TO WS-OUT-POS.
090100     IF BJ-DST-CLASSE(WS-IND-TAB-ACHADO) = 'V'
090200         MOVE 'S' TO WS-ACHOU-VOGAL.
090300     IF WS-CLASSE-ANTERIOR = 'K'
090400         MOVE 'S' TO WS-KHANDA-INVALIDO.
090500     MOVE BJ-DST-CLASSE(WS-IND-TAB-ACHADO) TO WS-CLASSE-ANTERIOR.
090600 0440-MAPEIA-CARACTERE-EXIT.
090700*    RETORNA DE 0440-MAPEIA-CARACTERE.
090800     EXIT.
090900
091000
091100*---------------------------------------------------------------*
091200*    FAZ A BUSCA BINARIA/SEQUENCIAL NA TABELA BIJOYTB PARA achar
091300*    A ENTRADA CORRESPONDENTE AO CARACTER DE ENTRADA.
091400*---------------------------------------------------------------*
091500 0450-PROCURA-TABELA.
091600     IF BJ-SRC-CHAR(WS-IND-TAB) = WS-CAR-ORIG
091700         MOVE 'S'        TO WS-ACHOU-TAB
091800         MOVE WS-IND-TAB TO WS-IND-TAB-ACHADO.
091900 0450-PROCURA-TABELA-EXIT.
092000*    RETORNA DE 0450-PROCURA-TABELA.
092100     EXIT.
092200
092300 0900-TOTAIS.
092400*    RODAPE GRAVADO NO PROPRIO PROFREL - TOTAL DE FICHAS (BLOCOS)
092500*    EMITIDAS (SOLIC. 2801).
092600     MOVE SPACES               TO WS-LINHA-RODAPE.
092700     MOVE 'FICHAS EMITIDAS:'   TO WS-RP-RUBRICA.
092800     MOVE WS-CONT-GRAVADOS     TO WS-RP-VALOR.
092900     WRITE PROFREL-REG FROM WS-LINHA-RODAPE.
093000     DISPLAY 'PROFEXP - FICHA DE FUNCIONARIOS'.
093100     DISPLAY 'TITULO ...................: ' WS-TITULO-REL.
093200     DISPLAY 'PRESET ...................: ' WS-CHAVE-PRESET.
093300     DISPLAY 'COLUNAS SELECIONADAS .....: ' WS-CONT-COL-SEL.
093400     DISPLAY 'MATRICULAS NA LISTA .......: ' WS-CONT-LISTA.
093500     DISPLAY 'REGISTROS LIDOS ..........: ' WS-CONT-LIDOS.
093600     DISPLAY 'FUNCIONARIOS SELECIONADOS : ' WS-CONT-SELEC.
093700     DISPLAY 'FICHAS GRAVADAS ..........: ' WS-CONT-GRAVADOS.
093800 0900-TOTAIS-EXIT.
093900*    RETORNA DE 0900-TOTAIS.
094000     EXIT.
