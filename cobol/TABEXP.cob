000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TABEXP.
000300 AUTHOR. ENZO ALMEIDA.
000400 INSTALLATION. RELATORIO DE FUNCIONARIOS - MATRIZ BANCO.
000500 DATE-WRITTEN. 18/05/1994.
000600 DATE-COMPILED.
000700 SECURITY. USO RESTRITO AO SETOR DE PESSOAL.
000800*****************************************************************
000900*    ANALISTA       : SIMONE
001000*    PROGRAMADOR(A) : ENZO 19 - JAMILE 26
001100*    FINALIDADE     : EMITE RELATORIO TABULAR (COLUNAS) DO
001200*                     CADASTRO DE FUNCIONARIOS, SELECIONANDO AS
001300*                     COLUNAS CONFORME O PRESET PEDIDO E AS
001400*                     MATRICULAS CONFORME O ARQUIVO DE PARAMETROS
001500*                     DE SELECAO.
001600*    VRS         DATA           DESCRICAO
001700*    1.0         18/05/1994     IMPLANTACAO INICIAL               V1.0
001800*    1.1         02/12/1994     JAS - INCLUIDO TITULO DO          V1.1
001900*                               RELATORIO NO REGISTRO DE CONTROLE V1.1
002000*                               (SOLIC. 0940)                     V1.1
002100*    1.2         11/07/1996     ENZO - PRESET DESCONHECIDO OU EM  V1.2
002200*                               BRANCO PASSA A IMPRIMIR TODAS AS  V1.2
002300*                               COLUNAS (SOLIC. 1401)             V1.2
002400*    1.3         03/11/1998     SIMONE - REVISAO ANO 2000 - SEM   V1.3
002500*                               CALCULO DE SECULO NESTE PROGRAMA  V1.3
002600*    1.4         14/06/2001     JAS - CORRIGIDO CORTE DA 12A      V1.4
002700*                               COLUNA NOS PRESETS DE 12 CAMPOS - V1.4
002800*                               LINHA IMPRESSA AMPLIADA PARA OS   V1.4
002900*                               132 BYTES DO TABREL (SOLIC. 2380) V1.4
003000*    1.5         09/03/2004     JAS - RODAPE COM TOTAL DE FUNCS.  V1.5
003100*                               E DE REGISTROS LIDOS PASSA A SER  V1.5
003200*                               GRAVADO NO PROPRIO TABREL, NAO SO V1.5
003300*                               NO CONSOLE (SOLIC. 2801)          V1.5
003400*    1.6         17/11/2005     ENZO - PRESET RECONHECIDO SEM     V1.6
003500*                               NENHUMA COLUNA DENTRO DO LIMITE DEV1.6
003600*                               RUBRICAS TAMBEM CAI PARA TODAS AS V1.6
003700*                               COLUNAS (SOLIC. 2803)             V1.6
003800*****************************************************************
003900*    ESTA CASA NAO COMPARTILHA SUB-ROTINAS ENTRE PROGRAMAS - A
004000*    CARGA E CONVERSAO DE RUBRICAS E REPETIDA AQUI, EM MROSTER E
004100*    EM PROFEXP, CADA QUAL COM SUA PROPRIA COPIA.
004200*****************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     SELECT SELPARM ASSIGN TO SELPARM
005100                    ORGANIZATION LINE SEQUENTIAL
005200                    FILE STATUS WS-ST-SEL.
005300
005400     SELECT HDRLBL  ASSIGN TO HDRLBL
005500                    ORGANIZATION LINE SEQUENTIAL
005600                    FILE STATUS WS-ST-HDR.
005700
005800     SELECT CNVMST  ASSIGN TO CNVMAST
005900                    ORGANIZATION LINE SEQUENTIAL
006000                    FILE STATUS WS-ST-CNV.
006100
006200     SELECT TABREL  ASSIGN TO TABREL
006300                    ORGANIZATION LINE SEQUENTIAL
006400                    FILE STATUS WS-ST-REL.
006500
006600 DATA DIVISION.
006700
006800 FILE SECTION.
006900 FD  SELPARM
007000     LABEL RECORD STANDARD.
007100 01  SELPARM-REG                PIC X(62).
007200
007300 FD  HDRLBL
007400     LABEL RECORD STANDARD.
007500 01  HDRLBL-REG                 PIC X(50).
007600
007700 FD  CNVMST
007800     LABEL RECORD STANDARD.
007900 01  CNVMST-REG                 PIC X(1050).
008000
008100 FD  TABREL
008200     LABEL RECORD STANDARD.
008300 01  TABREL-REG                 PIC X(132).
008400
008500 WORKING-STORAGE SECTION.
008600 01  WS-ST-SEL                  PIC X(02).
008700     88  SEL-FIM                VALUE '10'.
008800 01  WS-ST-HDR                  PIC X(02).
008900     88  HDR-FIM                VALUE '10'.
009000 01  WS-ST-CNV                  PIC X(02).
009100     88  CNV-FIM                VALUE '10'.
009200 01  WS-ST-REL                  PIC X(02).
009300
009400 01  WS-CHAVES.
009500     05  WS-FIM-RUBRICA         PIC X(01) VALUE 'N'.
009600         88  FIM-DA-RUBRICA     VALUE 'S'.
009700     05  WS-FIM-PARM            PIC X(01) VALUE 'N'.
009800         88  FIM-DO-PARM        VALUE 'S'.
009900     05  WS-FIM-MESTRE          PIC X(01) VALUE 'N'.
010000         88  FIM-DO-MESTRE      VALUE 'S'.
010100     05  WS-PRIMEIRO-PARM       PIC X(01) VALUE 'S'.
010200     05  FILLER                 PIC X(08) VALUE SPACES.
010300
010400 01  WS-CONTADORES.
010500     05  WS-CONT-RUBRICAS       PIC 9(02) COMP VALUE ZERO.
010600     05  WS-CONT-LIDOS          PIC 9(06) COMP VALUE ZERO.
010700     05  WS-CONT-SELEC          PIC 9(06) COMP VALUE ZERO.
010800     05  WS-CONT-GRAVADOS       PIC 9(06) COMP VALUE ZERO.
010900     05  WS-CONT-E0             PIC 9(03) COMP VALUE ZERO.
011000     05  WS-CONT-BUSCA          PIC 9(03) COMP VALUE ZERO.
011100     05  WS-CONT-LISTA          PIC 9(03) COMP VALUE ZERO.
011200     05  FILLER                 PIC X(08) VALUE SPACES.
011300
011400 01  WS-INDICES.
011500     05  WS-IND-CAMPO           PIC 9(02) COMP.
011600     05  WS-IND-CAR             PIC 9(03) COMP.
011700     05  WS-IND-TAB             PIC 9(02) COMP.
011800     05  WS-IND-TAB-ACHADO      PIC 9(02) COMP.
011900     05  WS-OUT-POS             PIC 9(03) COMP.
012000     05  WS-TAM-CAMPO           PIC 9(03) COMP.
012100     05  WS-IND-ID              PIC 9(02) COMP VALUE 4.
012200     05  WS-IND-PRESET          PIC 9(02) COMP.
012300     05  WS-IND-COL             PIC 9(02) COMP.
012400     05  WS-IND-LISTA           PIC 9(03) COMP.
012500     05  WS-COL-IMPRESSAO       PIC 9(02) COMP VALUE ZERO.
012600     05  WS-BASE                PIC 9(03) COMP.
012700     05  WS-POS-FIM             PIC 9(02) COMP.
012800     05  FILLER                 PIC X(08) VALUE SPACES.
012900
013000 01  WS-ALFABETO.
013100     05  WS-MINUSCULAS          PIC X(26)
013200         VALUE 'abcdefghijklmnopqrstuvwxyz'.
013300     05  WS-MAIUSCULAS          PIC X(26)
013400         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013500     05  FILLER                 PIC X(08) VALUE SPACES.
013600
013700 01  WS-AREA-CAMPO.
013800     05  WS-CAMPO-ORIG          PIC X(40).
013900     05  WS-CAMPO-CONV          PIC X(40).
014000     05  WS-CAMPO-SAIDA         PIC X(130).
014100     05  WS-CAR-ORIG            PIC X(01).
014200     05  WS-LABEL-MAI           PIC X(40).
014300     05  FILLER                 PIC X(08) VALUE SPACES.
014400
014500 01  WS-FLAGS-CAMPO.
014600     05  WS-ACHOU-VOGAL         PIC X(01).
014700     05  WS-KHANDA-INVALIDO     PIC X(01).
014800     05  WS-CLASSE-ANTERIOR     PIC X(01).
014900     05  WS-TEM-ALFA            PIC X(01).
015000     05  WS-ACHOU-TAB           PIC X(01).
015100     05  WS-ACHOU-ID            PIC X(01).
015200     05  WS-ACHOU-PRESET        PIC X(01).
015300     05  WS-INCLUI-LINHA        PIC X(01).
015400     05  FILLER                 PIC X(08) VALUE SPACES.
015500
015600 01  WS-RUBRICAS.
015700     05  WS-RUB-ENTRY OCCURS 43 TIMES.
015800         10  WS-RUB-LABEL       PIC X(40).
015900         10  WS-RUB-DUP-CNT     PIC 9(01) COMP.
016000     05  FILLER                 PIC X(08) VALUE SPACES.
016100 01  WS-CONT-DUP-ED             PIC 9(01).
016200*    SUBSCRITO AVULSO PARA CONFERENCIA MANUAL DA TABELA DE
016300*    RUBRICAS QUANDO SE PRECISA COLOCAR UM DISPLAY DE TESTE
016400*    NA CARGA (0150) OU NA DESAMBIGUACAO (0176).
016500 77  WS-SUB-AUX                 PIC 9(02) COMP VALUE ZERO.
016600
016700 01  WS-COLUNAS-SELECIONADAS.
016800     05  WS-CONT-COL-SEL     PIC 9(02) COMP VALUE ZERO.
016900     05  WS-COL-SEL OCCURS 43 TIMES PIC 9(02) COMP.
017000     05  FILLER              PIC X(08) VALUE SPACES.
017100
017200 01  WS-LISTA-MATRICULAS.
017300     05  WS-LISTA-ID OCCURS 200 TIMES PIC X(10).
017400     05  FILLER              PIC X(08) VALUE SPACES.
017500
017600 01  WS-DADOS-LINHA.
017700     05  WS-ID-LINHA            PIC X(40).
017800     05  WS-TITULO-REL          PIC X(40).
017900     05  WS-CHAVE-PRESET        PIC X(12).
018000     05  FILLER                 PIC X(08) VALUE SPACES.
018100
018200*    WS-LINHA-TEXTO OCUPA OS 132 BYTES INTEIROS DO TABREL - NAO HA
018300*    FILLER DE PREENCHIMENTO AQUI PORQUE OS 12 SLOTS DE COLUNA (11
018400*    BYTES CADA) JA TOMAM O REGISTRO POR COMPLETO (VER V1.4).
018500 01  WS-LINHA-IMPRESSAO.
018600     05  WS-LINHA-TEXTO         PIC X(132).
018700
018800*---------------------------------------------------------------*
018900*    REGISTRO DE RODAPE DO TABREL (VER 0900-TOTAIS) - GRAVADO NO
019000*    PROPRIO ARQUIVO DE SAIDA, NAO SO NO CONSOLE, PARA QUE O
019100*    OPERADOR DA IMPRESSAO TENHA O TOTAL JUNTO COM O RELATORIO
019200*    (SOLIC. 2801).
019300*---------------------------------------------------------------*
019400 01  WS-LINHA-RODAPE.
019500     05  WS-RP-RUBRICA          PIC X(20).
019600     05  WS-RP-VALOR            PIC ZZZZZ9.
019700     05  FILLER                 PIC X(106) VALUE SPACES.
019800
019900     COPY EMPMAST.
020000     COPY BIJOYTB.
020100     COPY HDRLBL.
020200     COPY SELPARM.
020300     COPY PRESETTB.
020400
020500 PROCEDURE DIVISION.
020600
020700
020800*---------------------------------------------------------------*
020900*    ROTINA PRINCIPAL - ABRE OS ARQUIVOS, MONTA A TABELA DE
021000*    RUBRICAS/COLUNAS E CONDUZ O LACO DE LEITURA DO MESTRE ATE O
021100*    FIM, FECHANDO OS ARQUIVOS E EMITINDO OS TOTAIS NO FINAL.
021200*---------------------------------------------------------------*
021300 0000-PRINCIPAL.
021400     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-ABRE-ARQUIVOS-EXIT.
021500     PERFORM 0150-CARREGA-RUBRICAS THRU 0150-CARREGA-RUBRICAS-EXIT
021600         UNTIL FIM-DA-RUBRICA.
021700     PERFORM 0160-DETECTA-ID THRU 0160-DETECTA-ID-EXIT.
021800     PERFORM 0110-LE-PARAMETROS THRU 0110-LE-PARAMETROS-EXIT
021900         UNTIL FIM-DO-PARM.
022000     PERFORM 0200-MONTA-COLUNAS THRU 0200-MONTA-COLUNAS-EXIT.
022100     PERFORM 0120-TITULO-PADRAO THRU 0120-TITULO-PADRAO-EXIT.
022200     PERFORM 0300-LE-MESTRE THRU 0300-LE-MESTRE-EXIT
022300         UNTIL FIM-DO-MESTRE.
022400     PERFORM 0900-TOTAIS THRU 0900-TOTAIS-EXIT.
022500     CLOSE SELPARM HDRLBL CNVMST TABREL.
022600     STOP RUN.
022700
022800
022900*---------------------------------------------------------------*
023000*    ABRE OS ARQUIVOS DE ENTRADA E SAIDA DO PROGRAMA E CHECA O
023100*    FILE STATUS DE CADA UM - QUALQUER ABERTURA COM STATUS
023200*    DIFERENTE DE ZERO ABORTA O PROCESSAMENTO.
023300*---------------------------------------------------------------*
023400 0100-ABRE-ARQUIVOS.
023500     OPEN INPUT  SELPARM
023600                 HDRLBL
023700                 CNVMST.
023800     OPEN OUTPUT TABREL.
023900 0100-ABRE-ARQUIVOS-EXIT.
024000*    RETORNA DE 0100-ABRE-ARQUIVOS.
024100     EXIT.
024200
024300*---------------------------------------------------------------*
024400*    0110 - O 1o REGISTRO DO ARQUIVO DE PARAMETROS E O REGISTRO
024500*    DE CONTROLE (PRESET + TITULO); OS DEMAIS SAO MATRICULAS A
024600*    SELECIONAR.  ARQUIVO SEM NENHUMA MATRICULA = TODOS OS
024700*    FUNCIONARIOS.
024800*---------------------------------------------------------------*
024900 0110-LE-PARAMETROS.
025000     READ SELPARM INTO SL-PARM-REC
025100         AT END
025200             MOVE 'S' TO WS-FIM-PARM
025300             GO TO 0110-LE-PARAMETROS-EXIT.
025400     IF WS-PRIMEIRO-PARM = 'S'
025500         MOVE 'N' TO WS-PRIMEIRO-PARM
025600         MOVE SL-PRESET-KEY   TO WS-CHAVE-PRESET
025700         MOVE SL-REPORT-TITLE TO WS-TITULO-REL
025800         GO TO 0110-LE-PARAMETROS-EXIT.
025900     IF WS-CONT-LISTA < 200 AND SL-EMP-ID NOT = SPACES
026000         ADD 1 TO WS-CONT-LISTA
026100         MOVE SL-EMP-ID TO WS-LISTA-ID(WS-CONT-LISTA).
026200 0110-LE-PARAMETROS-EXIT.
026300*    RETORNA DE 0110-LE-PARAMETROS.
026400     EXIT.
026500
026600*---------------------------------------------------------------*
026700*    0200 - PRESET-SELECTOR: RESOLVE A CHAVE DE PRESET PARA A
026800*    LISTA DE COLUNAS A IMPRIMIR.  CHAVE DESCONHECIDA OU EM
026900*    BRANCO = TODAS AS COLUNAS, NA ORDEM DO CADASTRO.
027000*---------------------------------------------------------------*
027100 0200-MONTA-COLUNAS.
027200     MOVE ZERO TO WS-CONT-COL-SEL.
027300     MOVE WS-CHAVE-PRESET TO WS-LABEL-MAI.
027400     INSPECT WS-LABEL-MAI CONVERTING WS-MINUSCULAS TO
027500         WS-MAIUSCULAS.
027600     MOVE 'N' TO WS-ACHOU-PRESET.
027700     PERFORM 0210-PROCURA-PRESET THRU 0210-PROCURA-PRESET-EXIT
027800         VARYING WS-IND-PRESET FROM 1 BY 1
027900         UNTIL WS-IND-PRESET > 6 OR WS-ACHOU-PRESET = 'S'.
028000     IF WS-ACHOU-PRESET = 'N'
028100         PERFORM 0220-TODAS-COLUNAS THRU 0220-TODAS-COLUNAS-EXIT.
028200*    PRESET RECONHECIDO MAS SEM NENHUMA POSICAO DENTRO DO LIMITE
028300*    DE RUBRICAS DO ARQUIVO (CADASTRO DE RUBRICAS CURTO) TAMBEM
028400*    CAI PARA TODAS AS COLUNAS - NAO HA RELATORIO SEM COLUNA
028500*    NENHUMA (SOLIC. 2803).
028600     IF WS-CONT-COL-SEL = ZERO
028700         PERFORM 0220-TODAS-COLUNAS THRU 0220-TODAS-COLUNAS-EXIT.
028800     IF WS-CONT-COL-SEL < 12
028900         MOVE WS-CONT-COL-SEL TO WS-COL-IMPRESSAO
029000     ELSE
029100         MOVE 12 TO WS-COL-IMPRESSAO.
029200 0200-MONTA-COLUNAS-EXIT.
029300*    RETORNA DE 0200-MONTA-COLUNAS.
029400     EXIT.
029500
029600
029700*---------------------------------------------------------------*
029800*    COMPARA A CHAVE DE PRESET INFORMADA NO REGISTRO DE CONTROLE
029900*    CONTRA CADA UMA DAS SEIS ENTRADAS DE PRESETTB - QUANDO BATE,
030000*    ARMA O FLAG WS-ACHOU-PRESET E GRAVA O INDICE ENCONTRADO.
030100*---------------------------------------------------------------*
030200 0210-PROCURA-PRESET.
030300     IF PS-PRESET-KEY(WS-IND-PRESET) = WS-LABEL-MAI(1:12)
030400         MOVE 'S' TO WS-ACHOU-PRESET
030500         PERFORM 0215-COPIA-PRESET THRU 0215-COPIA-PRESET-EXIT
030600             VARYING WS-IND-COL FROM 1 BY 1
030700             UNTIL WS-IND-COL > PS-PRESET-COUNT(WS-IND-PRESET).
030800 0210-PROCURA-PRESET-EXIT.
030900*    RETORNA DE 0210-PROCURA-PRESET.
031000     EXIT.
031100
031200
031300*---------------------------------------------------------------*
031400*    COPIA AS POSICOES DE COLUNA DO PRESET ENCONTRADO PARA A
031500*    TABELA DE SELECAO EM USO, DESCARTANDO AS POSICOES QUE
031600*    ESTOUREM O NUMERO DE RUBRICAS REALMENTE CARREGADO DO HEADER.
031700*---------------------------------------------------------------*
031800 0215-COPIA-PRESET.
031900     COMPUTE WS-BASE =
032000         PS-PRESET-POS(WS-IND-PRESET, WS-IND-COL) + 1.
032100     IF WS-BASE <= WS-CONT-RUBRICAS
032200         ADD 1 TO WS-CONT-COL-SEL
032300         MOVE WS-BASE TO WS-COL-SEL(WS-CONT-COL-SEL).
032400 0215-COPIA-PRESET-EXIT.
032500*    RETORNA DE 0215-COPIA-PRESET.
032600     EXIT.
032700
032800
032900*---------------------------------------------------------------*
033000*    MONTA A TABELA DE SELECAO COM TODAS AS RUBRICAS DO HEADER,
033100*    NA ORDEM EM QUE FORAM LIDAS - USADA QUANDO NAO HA PRESET
033200*    RECONHECIDO OU O PRESET RECONHECIDO NAO SOBROU COM NADA.
033300*---------------------------------------------------------------*
033400 0220-TODAS-COLUNAS.
033500     PERFORM 0221-ACRESCENTA-TODAS THRU 0221-ACRESCENTA-TODAS-EXIT
033600         VARYING WS-IND-COL FROM 1 BY 1
033700         UNTIL WS-IND-COL > WS-CONT-RUBRICAS.
033800 0220-TODAS-COLUNAS-EXIT.
033900*    RETORNA DE 0220-TODAS-COLUNAS.
034000     EXIT.
034100
034200
034300*---------------------------------------------------------------*
034400*    ACRESCENTA UMA RUBRICA A TABELA DE SELECAO - CHAMADA UMA
034500*    VEZ PARA CADA POSICAO PELO PERFORM VARYING DE 0220.
034600*---------------------------------------------------------------*
034700 0221-ACRESCENTA-TODAS.
034800     ADD 1 TO WS-CONT-COL-SEL.
034900     MOVE WS-IND-COL TO WS-COL-SEL(WS-CONT-COL-SEL).
035000 0221-ACRESCENTA-TODAS-EXIT.
035100*    RETORNA DE 0221-ACRESCENTA-TODAS.
035200     EXIT.
035300
035400*---------------------------------------------------------------*
035500*    0120 - TITULO PADRAO (QUANDO EM BRANCO) E LINHAS DE
035600*    CABECALHO DO RELATORIO TABULAR.
035700*---------------------------------------------------------------*
035800 0120-TITULO-PADRAO.
035900     IF WS-TITULO-REL = SPACES
036000         MOVE 'Employee Report' TO WS-TITULO-REL.
036100     MOVE SPACES TO WS-LINHA-TEXTO.
036200     MOVE WS-TITULO-REL TO WS-LINHA-TEXTO(1:40).
036300     WRITE TABREL-REG FROM WS-LINHA-IMPRESSAO.
036400     MOVE SPACES TO WS-LINHA-TEXTO.
036500     PERFORM 0125-COL-CABECALHO THRU 0125-COL-CABECALHO-EXIT
036600         VARYING WS-IND-COL FROM 1 BY 1
036700         UNTIL WS-IND-COL > WS-COL-IMPRESSAO.
036800     WRITE TABREL-REG FROM WS-LINHA-IMPRESSAO.
036900 0120-TITULO-PADRAO-EXIT.
037000*    RETORNA DE 0120-TITULO-PADRAO.
037100     EXIT.
037200
037300
037400*---------------------------------------------------------------*
037500*    IMPRIME O NOME DE UMA RUBRICA NO CABECALHO DA COLUNA,
037600*    RESPEITANDO A LARGURA FIXA DA FAIXA DE IMPRESSAO.
037700*---------------------------------------------------------------*
037800 0125-COL-CABECALHO.
037900     COMPUTE WS-BASE = ((WS-IND-COL - 1) * 11) + 1.
038000     MOVE WS-RUB-LABEL(WS-COL-SEL(WS-IND-COL))
038100         TO WS-LINHA-TEXTO(WS-BASE: 10).
038200 0125-COL-CABECALHO-EXIT.
038300*    RETORNA DE 0125-COL-CABECALHO.
038400     EXIT.
038500
038600*---------------------------------------------------------------*
038700*    0150 - CARGA DAS RUBRICAS (COPIA DA MESMA LOGICA DE MROSTER,
038800*    NAO COMPARTILHADA ENTRE PROGRAMAS NESTA CASA).
038900*---------------------------------------------------------------*
039000 0150-CARREGA-RUBRICAS.
039100     READ HDRLBL INTO HL-RUBRICA-REC
039200         AT END
039300             MOVE 'S' TO WS-FIM-RUBRICA
039400             GO TO 0150-CARREGA-RUBRICAS-EXIT.
039500     ADD 1 TO WS-CONT-RUBRICAS.
039600     MOVE HL-LABEL TO WS-CAMPO-ORIG.
039700     MOVE 40       TO WS-TAM-CAMPO.
039800     IF HL-LABEL(1:8) = 'Unnamed:'
039900         MOVE HL-LABEL TO WS-RUB-LABEL(WS-CONT-RUBRICAS)
040000     ELSE
040100         PERFORM 0400-CONVERTE-CAMPO THRU 0400-CONVERTE-CAMPO-EXIT
040200         MOVE WS-CAMPO-CONV TO WS-RUB-LABEL(WS-CONT-RUBRICAS).
040300     MOVE ZERO TO WS-RUB-DUP-CNT(WS-CONT-RUBRICAS).
040400     IF WS-CONT-RUBRICAS > 1
040500         PERFORM 0176-COMPARA-ANTERIOR THRU
040600             0176-COMPARA-ANTERIOR-EXIT
040700             VARYING WS-IND-TAB FROM 1 BY 1
040800             UNTIL WS-IND-TAB >= WS-CONT-RUBRICAS.
040900     IF WS-RUB-DUP-CNT(WS-CONT-RUBRICAS) > ZERO
041000         PERFORM 0177-ANEXA-SUFIXO THRU 0177-ANEXA-SUFIXO-EXIT.
041100 0150-CARREGA-RUBRICAS-EXIT.
041200*    RETORNA DE 0150-CARREGA-RUBRICAS.
041300     EXIT.
041400
041500
041600*---------------------------------------------------------------*
041700*    COMPARA O ROTULO ATUAL COM OS ROTULOS JA CARREGADOS NA
041800*    TABELA - USADA PARA DETECTAR RUBRICAS DUPLICADAS NO HEADER.
041900*---------------------------------------------------------------*
042000 0176-COMPARA-ANTERIOR.
042100     IF WS-RUB-LABEL(WS-IND-TAB) = WS-RUB-LABEL(WS-CONT-RUBRICAS)
042200         ADD 1 TO WS-RUB-DUP-CNT(WS-CONT-RUBRICAS).
042300 0176-COMPARA-ANTERIOR-EXIT.
042400*    RETORNA DE 0176-COMPARA-ANTERIOR.
042500     EXIT.
042600
042700*---------------------------------------------------------------*
042800*    0177/0178 - RUBRICAS REPETIDAS RECEBEM SUFIXO _n (MESMA
042900*    REGRA DE MROSTER).
043000*---------------------------------------------------------------*
043100 0177-ANEXA-SUFIXO.
043200     MOVE 40 TO WS-POS-FIM.
043300     PERFORM 0178-ACHA-FIM THRU 0178-ACHA-FIM-EXIT
043400         UNTIL WS-POS-FIM = ZERO
043500         OR WS-RUB-LABEL(WS-CONT-RUBRICAS)(WS-POS-FIM: 1)
043600             NOT = SPACE.
043700     IF WS-POS-FIM < 38 AND WS-RUB-DUP-CNT(WS-CONT-RUBRICAS) < 10
043800         MOVE WS-RUB-DUP-CNT(WS-CONT-RUBRICAS) TO WS-CONT-DUP-ED
043900         MOVE '_' TO WS-RUB-LABEL(WS-CONT-RUBRICAS)
044000             (WS-POS-FIM + 1: 1)
044100         MOVE WS-CONT-DUP-ED TO WS-RUB-LABEL(WS-CONT-RUBRICAS)
044200             (WS-POS-FIM + 2: 1).
044300 0177-ANEXA-SUFIXO-EXIT.
044400*    RETORNA DE 0177-ANEXA-SUFIXO.
044500     EXIT.
044600
044700
044800*---------------------------------------------------------------*
044900*    LOCALIZA A ULTIMA POSICAO NAO-BRANCO DE UM CAMPO, ANDANDO
045000*    DE TRAS PARA FRENTE - USADA ANTES DE ANEXAR SUFIXO OU
045100*    CONCATENAR TEXTO NO FIM DE UM ROTULO.
045200*---------------------------------------------------------------*
045300 0178-ACHA-FIM.
045400     SUBTRACT 1 FROM WS-POS-FIM.
045500 0178-ACHA-FIM-EXIT.
045600*    RETORNA DE 0178-ACHA-FIM.
045700     EXIT.
045800
045900
046000*---------------------------------------------------------------*
046100*    PERCORRE AS RUBRICAS CARREGADAS PROCURANDO A COLUNA DE
046200*    MATRICULA DO FUNCIONARIO, PELO NOME EXATO OU POR PALAVRA
046300*    CONTIDA NO ROTULO.
046400*---------------------------------------------------------------*
046500 0160-DETECTA-ID.
046600     MOVE 'N' TO WS-ACHOU-ID.
046700     PERFORM 0161-TESTA-ID-EXATO THRU 0161-TESTA-ID-EXATO-EXIT
046800         VARYING WS-IND-CAMPO FROM 1 BY 1
046900         UNTIL WS-IND-CAMPO > WS-CONT-RUBRICAS OR WS-ACHOU-ID =
047000             'S'.
047100     IF WS-ACHOU-ID = 'N'
047200         PERFORM 0162-TESTA-ID-PALAVRA THRU
047300             0162-TESTA-ID-PALAVRA-EXIT
047400             VARYING WS-IND-CAMPO FROM 1 BY 1
047500             UNTIL WS-IND-CAMPO > WS-CONT-RUBRICAS
047600                 OR WS-ACHOU-ID = 'S'.
047700     IF WS-ACHOU-ID = 'N'
047800         MOVE 4 TO WS-IND-ID
047900         IF WS-IND-ID > WS-CONT-RUBRICAS
048000             MOVE WS-CONT-RUBRICAS TO WS-IND-ID.
048100 0160-DETECTA-ID-EXIT.
048200*    RETORNA DE 0160-DETECTA-ID.
048300     EXIT.
048400
048500
048600*---------------------------------------------------------------*
048700*    TESTA SE O ROTULO DA RUBRICA BATE EXATAMENTE COM UM DOS
048800*    NOMES CONHECIDOS DE COLUNA DE MATRICULA.
048900*---------------------------------------------------------------*
049000 0161-TESTA-ID-EXATO.
049100     MOVE WS-RUB-LABEL(WS-IND-CAMPO) TO WS-LABEL-MAI.
049200     INSPECT WS-LABEL-MAI CONVERTING WS-MINUSCULAS TO
049300         WS-MAIUSCULAS.
049400     IF WS-LABEL-MAI = 'ID'
049500         MOVE 'S'          TO WS-ACHOU-ID
049600         MOVE WS-IND-CAMPO TO WS-IND-ID.
049700 0161-TESTA-ID-EXATO-EXIT.
049800*    RETORNA DE 0161-TESTA-ID-EXATO.
049900     EXIT.
050000
050100
050200*---------------------------------------------------------------*
050300*    TESTA SE O ROTULO DA RUBRICA CONTEM, COMO PALAVRA, UM DOS
050400*    RADICAIS CONHECIDOS DE COLUNA DE MATRICULA (EX.: "MATRIC").
050500*---------------------------------------------------------------*
050600 0162-TESTA-ID-PALAVRA.
050700     MOVE WS-RUB-LABEL(WS-IND-CAMPO) TO WS-LABEL-MAI.
050800     INSPECT WS-LABEL-MAI CONVERTING WS-MINUSCULAS TO
050900         WS-MAIUSCULAS.
051000     MOVE ZERO TO WS-CONT-BUSCA.
051100     INSPECT WS-LABEL-MAI TALLYING WS-CONT-BUSCA
051200         FOR ALL 'পার্সোনেল'.
051300     IF WS-CONT-BUSCA = ZERO
051400         INSPECT WS-LABEL-MAI TALLYING WS-CONT-BUSCA
051500             FOR ALL 'PERSONNEL'.
051600     IF WS-CONT-BUSCA = ZERO
051700         INSPECT WS-LABEL-MAI TALLYING WS-CONT-BUSCA
051800             FOR ALL 'EMP_ID'.
051900     IF WS-CONT-BUSCA = ZERO
052000         INSPECT WS-LABEL-MAI TALLYING WS-CONT-BUSCA
052100             FOR ALL 'EMPLOYEE_ID'.
052200     IF WS-CONT-BUSCA > ZERO
052300         MOVE 'S'          TO WS-ACHOU-ID
052400         MOVE WS-IND-CAMPO TO WS-IND-ID.
052500 0162-TESTA-ID-PALAVRA-EXIT.
052600*    RETORNA DE 0162-TESTA-ID-PALAVRA.
052700     EXIT.
052800
052900*---------------------------------------------------------------*
053000*    0300 - LE O MESTRE CONVERTIDO, FILTRA POR MATRICULA E
053100*    ESCREVE A LINHA DE DETALHE.  CAMPOS DE DATA (NASCIMENTO,
053200*    ADMISSAO, PRL) JA VEM NORMALIZADOS PARA DD/MM/AAAA PELO
053300*    BIJCONV (VER BIJCONV V1.6) - IMPRESSOS COMO OS DEMAIS
053400*    CAMPOS DE TEXTO, SEM TRATAMENTO ADICIONAL AQUI.
053500*---------------------------------------------------------------*
053600 0300-LE-MESTRE.
053700     READ CNVMST INTO EM-MASTER-REC
053800         AT END
053900             MOVE 'S' TO WS-FIM-MESTRE
054000             GO TO 0300-LE-MESTRE-EXIT.
054100     ADD 1 TO WS-CONT-LIDOS.
054200     PERFORM 0250-FILTRA-MATRICULA THRU
054300         0250-FILTRA-MATRICULA-EXIT.
054400     IF WS-INCLUI-LINHA = 'N'
054500         GO TO 0300-LE-MESTRE-EXIT.
054600     ADD 1 TO WS-CONT-SELEC.
054700     MOVE SPACES TO WS-LINHA-TEXTO.
054800     PERFORM 0350-COL-DETALHE THRU 0350-COL-DETALHE-EXIT
054900         VARYING WS-IND-COL FROM 1 BY 1
055000         UNTIL WS-IND-COL > WS-COL-IMPRESSAO.
055100     WRITE TABREL-REG FROM WS-LINHA-IMPRESSAO.
055200     ADD 1 TO WS-CONT-GRAVADOS.
055300 0300-LE-MESTRE-EXIT.
055400*    RETORNA DE 0300-LE-MESTRE.
055500     EXIT.
055600
055700*---------------------------------------------------------------*
055800*    0250 - LISTA DE MATRICULAS VAZIA = INCLUI TODOS.  CASO
055900*    CONTRARIO, SO INCLUI SE A MATRICULA DO REGISTRO CONSTA NA
056000*    LISTA.
056100*---------------------------------------------------------------*
056200 0250-FILTRA-MATRICULA.
056300     MOVE 'S' TO WS-INCLUI-LINHA.
056400     IF WS-CONT-LISTA = ZERO
056500         GO TO 0250-FILTRA-MATRICULA-EXIT.
056600     MOVE SPACES TO WS-ID-LINHA.
056700     MOVE EM-MASTER-TXT
056800         (EM-COL-START(WS-IND-ID): EM-COL-LEN(WS-IND-ID))
056900         TO WS-ID-LINHA(1: EM-COL-LEN(WS-IND-ID)).
057000     MOVE 'N' TO WS-INCLUI-LINHA.
057100     PERFORM 0255-COMPARA-LISTA THRU 0255-COMPARA-LISTA-EXIT
057200         VARYING WS-IND-LISTA FROM 1 BY 1
057300         UNTIL WS-IND-LISTA > WS-CONT-LISTA OR WS-INCLUI-LINHA =
057400             'S'.
057500 0250-FILTRA-MATRICULA-EXIT.
057600*    RETORNA DE 0250-FILTRA-MATRICULA.
057700     EXIT.
057800
057900
058000*---------------------------------------------------------------*
058100*    COMPARA A MATRICULA DO REGISTRO CORRENTE CONTRA UMA POSICAO
058200*    DA TABELA WS-LISTA-ID CARREGADA DE SELPARM EM 0110.
058300*---------------------------------------------------------------*
058400 0255-COMPARA-LISTA.
058500     IF WS-LISTA-ID(WS-IND-LISTA) = WS-ID-LINHA(1:10)
058600         MOVE 'S' TO WS-INCLUI-LINHA.
058700 0255-COMPARA-LISTA-EXIT.
058800*    RETORNA DE 0255-COMPARA-LISTA.
058900     EXIT.
059000
059100
059200*---------------------------------------------------------------*
059300*    MOVE O CONTEUDO DE UMA RUBRICA SELECIONADA PARA O SLOT DE
059400*    COLUNA CORRESPONDENTE NA LINHA DE DETALHE DO TABREL.
059500*---------------------------------------------------------------*
059600 0350-COL-DETALHE.
059700     COMPUTE WS-BASE = ((WS-IND-COL - 1) * 11) + 1.
059800     MOVE SPACES TO WS-CAMPO-ORIG.
059900     MOVE EM-MASTER-TXT
060000         (EM-COL-START(WS-COL-SEL(WS-IND-COL)):
060100          EM-COL-LEN(WS-COL-SEL(WS-IND-COL)))
060200         TO WS-CAMPO-ORIG(1: EM-COL-LEN(WS-COL-SEL(WS-IND-COL))).
060300     PERFORM 0600-CAMPO-VAZIO THRU 0600-CAMPO-VAZIO-EXIT.
060400     MOVE WS-CAMPO-ORIG TO WS-LINHA-TEXTO(WS-BASE: 10).
060500 0350-COL-DETALHE-EXIT.
060600*    RETORNA DE 0350-COL-DETALHE.
060700     EXIT.
060800
060900*---------------------------------------------------------------*
061000*    0600 - CAMPO EM BRANCO OU COM O TEXTO "nan"/"NaN" VIRA
061100*    BRANCO NA IMPRESSAO.
061200*---------------------------------------------------------------*
061300 0600-CAMPO-VAZIO.
061400     MOVE WS-CAMPO-ORIG TO WS-LABEL-MAI.
061500     INSPECT WS-LABEL-MAI CONVERTING WS-MINUSCULAS TO
061600         WS-MAIUSCULAS.
061700     IF WS-LABEL-MAI = 'NAN'
061800         MOVE SPACES TO WS-CAMPO-ORIG.
061900 0600-CAMPO-VAZIO-EXIT.
062000*    RETORNA DE 0600-CAMPO-VAZIO.
062100     EXIT.
062200
062300*---------------------------------------------------------------*
062400*    0400 - CONVERSAO BIJOY -> UNICODE BANGLA DE UM ROTULO DE
062500*    COLUNA (COPIA PROPRIA DESTE PROGRAMA).
062600*---------------------------------------------------------------*
062700 0400-CONVERTE-CAMPO.
062800     MOVE WS-CAMPO-ORIG    TO WS-CAMPO-CONV.
062900     MOVE SPACES           TO WS-CAMPO-SAIDA.
063000     MOVE 'N'              TO WS-ACHOU-VOGAL.
063100     MOVE 'N'              TO WS-KHANDA-INVALIDO.
063200     MOVE 'N'              TO WS-TEM-ALFA.
063300     MOVE SPACE            TO WS-CLASSE-ANTERIOR.
063400     MOVE ZERO             TO WS-OUT-POS.
063500     MOVE ZERO             TO WS-CONT-E0.
063600     IF WS-CAMPO-ORIG(1: WS-TAM-CAMPO) = SPACES
063700         GO TO 0400-CONVERTE-CAMPO-EXIT.
063800     INSPECT WS-CAMPO-ORIG(1: WS-TAM-CAMPO)
063900         TALLYING WS-CONT-E0 FOR ALL X'E0'.
064000     IF WS-CONT-E0 > ZERO
064100         GO TO 0400-CONVERTE-CAMPO-EXIT.
064200     PERFORM 0420-TESTA-ALFA THRU 0420-TESTA-ALFA-EXIT
064300         VARYING WS-IND-CAR FROM 1 BY 1
064400         UNTIL WS-IND-CAR > WS-TAM-CAMPO.
064500     IF WS-TEM-ALFA = 'N'
064600         GO TO 0400-CONVERTE-CAMPO-EXIT.
064700     PERFORM 0440-MAPEIA-CARACTERE THRU 0440-MAPEIA-CARACTERE-EXIT
064800         VARYING WS-IND-CAR FROM 1 BY 1
064900         UNTIL WS-IND-CAR > WS-TAM-CAMPO.
065000     IF WS-ACHOU-VOGAL = 'S' AND WS-KHANDA-INVALIDO = 'N'
065100         MOVE WS-CAMPO-SAIDA(1: WS-TAM-CAMPO) TO WS-CAMPO-CONV.
065200 0400-CONVERTE-CAMPO-EXIT.
065300*    RETORNA DE 0400-CONVERTE-CAMPO.
065400     EXIT.
065500
065600
065700*---------------------------------------------------------------*
065800*    TESTA SE O CARACTER CORRENTE PERTENCE A FAIXA BIJOY DE
065900*    CONSOANTES/VOGAIS BENGALIS, PARA DECIDIR SE HA CONVERSAO.
066000*---------------------------------------------------------------*
066100 0420-TESTA-ALFA.
066200     MOVE WS-CAMPO-ORIG(WS-IND-CAR: 1) TO WS-CAR-ORIG.
066300     IF WS-CAR-ORIG IS ALPHABETIC
066400         MOVE 'S' TO WS-TEM-ALFA.
066500 0420-TESTA-ALFA-EXIT.
066600*    RETORNA DE 0420-TESTA-ALFA.
066700     EXIT.
066800
066900
067000*---------------------------------------------------------------*
067100*    CONVERTE UM CARACTER BIJOY PARA O EQUIVALENTE UNICODE,
067200*    CONSULTANDO A TABELA CARREGADA POR 0450 E TRATANDO O CASO
067300*    ESPECIAL DO KHANDA-TA SEGUIDO DE CONSOANTE BENGALI.
067400*---------------------------------------------------------------*
067500 0440-MAPEIA-CARACTERE.
067600     MOVE WS-CAMPO-ORIG(WS-IND-CAR: 1) TO WS-CAR-ORIG.
067700     MOVE 'N' TO WS-ACHOU-TAB.
067800     PERFORM 0450-PROCURA-TABELA THRU 0450-PROCURA-TABELA-EXIT
067900         VARYING WS-IND-TAB FROM 1 BY 1
068000         UNTIL WS-IND-TAB > 26 OR WS-ACHOU-TAB = 'S'.
068100     IF WS-ACHOU-TAB = 'N'
068200         ADD 1 TO WS-OUT-POS
068300         MOVE WS-CAR-ORIG TO WS-CAMPO-SAIDA(WS-OUT-POS: 1)
068400         MOVE SPACE       TO WS-CLASSE-ANTERIOR
068500         GO TO 0440-MAPEIA-CARACTERE-EXIT.
068600     ADD 1 TO WS-OUT-POS.
068700     MOVE BJ-DST-CHAR(WS-IND-TAB-ACHADO)
068800         TO WS-CAMPO-SAIDA(WS-OUT-POS: 3).
068900     ADD 2 TO WS-OUT-POS.
069000     IF BJ-DST-CLASSE(WS-IND-TAB-ACHADO) = 'V'
069100         MOVE 'S' TO WS-ACHOU-VOGAL.
069200     IF WS-CLASSE-ANTERIOR = 'K'
069300         MOVE 'S' TO WS-KHANDA-INVALIDO.
069400     MOVE BJ-DST-CLASSE(WS-IND-TAB-ACHADO) TO WS-CLASSE-ANTERIOR.
069500 0440-MAPEIA-CARACTERE-EXIT.
069600*    RETORNA DE 0440-MAPEIA-CARACTERE.
069700     EXIT.
069800
069900
070000*---------------------------------------------------------------*
070100*    FAZ A BUSCA BINARIA/SEQUENCIAL NA TABELA BIJOYTB PARA achar
070200*    A ENTRADA CORRESPONDENTE AO CARACTER DE ENTRADA.
070300*---------------------------------------------------------------*
070400 0450-PROCURA-TABELA.
070500     IF BJ-SRC-CHAR(WS-IND-TAB) = WS-CAR-ORIG
070600         MOVE 'S'        TO WS-ACHOU-TAB
070700         MOVE WS-IND-TAB TO WS-IND-TAB-ACHADO.
070800 0450-PROCURA-TABELA-EXIT.
070900*    RETORNA DE 0450-PROCURA-TABELA.
071000     EXIT.
071100
071200 0900-TOTAIS.
071300*    RODAPE GRAVADO NO PROPRIO TABREL - "TOTAL EMPLOYEES" E O
071400*    TOTAL DE LINHAS DE DETALHE GRAVADAS, SEGUIDO DO TOTAL DE
071500*    REGISTROS DO MESTRE LIDOS (SOLIC. 2801).
071600     MOVE SPACES               TO WS-LINHA-RODAPE.
071700     MOVE 'TOTAL EMPLOYEES:'   TO WS-RP-RUBRICA.
071800     MOVE WS-CONT-GRAVADOS     TO WS-RP-VALOR.
071900     WRITE TABREL-REG FROM WS-LINHA-RODAPE.
072000     MOVE SPACES               TO WS-LINHA-RODAPE.
072100     MOVE 'REGISTROS LIDOS:'   TO WS-RP-RUBRICA.
072200     MOVE WS-CONT-LIDOS        TO WS-RP-VALOR.
072300     WRITE TABREL-REG FROM WS-LINHA-RODAPE.
072400     DISPLAY 'TABEXP - RELATORIO TABULAR DE FUNCIONARIOS'.
072500     DISPLAY 'TITULO ...................: ' WS-TITULO-REL.
072600     DISPLAY 'PRESET ...................: ' WS-CHAVE-PRESET.
072700     DISPLAY 'COLUNAS SELECIONADAS .....: ' WS-CONT-COL-SEL.
072800     DISPLAY 'MATRICULAS NA LISTA .......: ' WS-CONT-LISTA.
072900     DISPLAY 'REGISTROS LIDOS ..........: ' WS-CONT-LIDOS.
073000     DISPLAY 'REGISTROS SELECIONADOS ...: ' WS-CONT-SELEC.
073100     DISPLAY 'LINHAS GRAVADAS ..........: ' WS-CONT-GRAVADOS.
073200 0900-TOTAIS-EXIT.
073300*    RETORNA DE 0900-TOTAIS.
073400     EXIT.
