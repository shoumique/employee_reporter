000100*****************************************************************
000200*    COPYBOOK      : PRESETTB.CPY
000300*    FINALIDADE     : TABELA DE PRESETS DE COLUNAS DO RELATORIO
000400*                     (POSICAO DAS COLUNAS NO CADASTRO MESTRE,
000500*                     0-BASEADA, NA ORDEM DE IMPRESSAO)
000600*    VRS            DATA              DESCRICAO
000700*    1.0            03/03/1994        IMPLANTACAO INICIAL         V1.0    
000800*    1.1            17/06/1999        INCLUSAO PRESET SENIORITY   V1.1    
000900*                                     E PRL (SOLIC. 2290)         V1.1    
001000*****************************************************************
001100*    CADA LINHA:  CHAVE(12) QTDE(2) 12 POSICOES DE 2 DIGITOS
001200*    (POSICOES NAO USADAS FICAM PREENCHIDAS COM 99 - SENTINELA,
001300*    NUNCA CONSULTADAS POIS PS-PRESET-COUNT LIMITA O LOOP).
001400*****************************************************************
001500 01  PS-PRESET-VALORES.
001600     05  FILLER PIC X(38) VALUE
001700         'PERFORMANCE 12030510141516171819394041'.
001800     05  FILLER PIC X(38) VALUE
001900         'APPRAISAL   12030507081819202122232425'.
002000     05  FILLER PIC X(38) VALUE
002100         'BASIC_INFO  08030506072635283499999999'.
002200     05  FILLER PIC X(38) VALUE
002300         'TRANSFER    11030509101112131415161799'.
002400     05  FILLER PIC X(38) VALUE
002500         'SENIORITY   12030518192021222324252742'.
002600     05  FILLER PIC X(38) VALUE
002700         'PRL         06030526274235999999999999'.
002800 01  PS-PRESET-TABLE REDEFINES PS-PRESET-VALORES.
002900     05  PS-PRESET-ENTRY OCCURS 6 TIMES.
003000         10  PS-PRESET-KEY       PIC X(12).
003100         10  PS-PRESET-COUNT     PIC 9(02).
003200         10  PS-PRESET-POS OCCURS 12 TIMES
003300                                 PIC 9(02).
