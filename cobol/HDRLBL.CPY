000100*****************************************************************
000200*    COPYBOOK      : HDRLBL.CPY
000300*    FINALIDADE     : LAYOUT DO REGISTRO DE RUBRICAS (NOMES DE
000400*                     COLUNA) DO CADASTRO DE FUNCIONARIOS
000500*    VRS            DATA              DESCRICAO
000600*    1.0            14/02/1994        IMPLANTACAO INICIAL         V1.0    
000700*****************************************************************
000800 01  HL-RUBRICA-REC.
000900     05  HL-POSITION             PIC 9(02).
001000     05  HL-LABEL                PIC X(40).
001100     05  FILLER                  PIC X(08).
