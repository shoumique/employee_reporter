000100*****************************************************************
000200*    COPYBOOK      : ROSTER.CPY
000300*    FINALIDADE     : LAYOUT DO REGISTRO DE ROL DE MATRICULAS
000400*                     GERADO PELO MROSTER
000500*    VRS            DATA              DESCRICAO
000600*    1.0            22/02/1994        IMPLANTACAO INICIAL         V1.0    
000700*****************************************************************
000800 01  RO-ROSTER-REC.
000900     05  RO-ID                   PIC X(10).
001000     05  RO-NAME                 PIC X(40).
001100     05  FILLER                  PIC X(10).
