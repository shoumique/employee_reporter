000100*****************************************************************
000200*    COPYBOOK      : EMPMAST.CPY
000300*    SISTEMA        : RELATORIO DE FUNCIONARIOS - MATRIZ BANCO
000400*    ANALISTA       : SIMONE
000500*    PROGRAMADOR(A) : ENZO 19 - JAMILE 26
000600*    FINALIDADE     : LAYOUT DO REGISTRO MESTRE DE FUNCIONARIOS
000700*                     (43 CAMPOS, TEXTO BIJOY OU UNICODE BANGLA)
000800*    VRS            DATA              DESCRICAO
000900*    1.0            14/02/1994        IMPLANTACAO INICIAL         V1.0    
001000*    1.1            09/09/1997        AJUSTE CAMPOS PROMOCAO/     V1.1    
001100*                                     TRANSFERENCIA (SOLIC.4471)  V1.1    
001200*    1.2            21/01/2003        TABELA EM-COLWD-TABLE P/    V1.2    
001300*                                     ACESSO POSICIONAL GENERICO  V1.2    
001400*****************************************************************
001500*    O REGISTRO E TRATADO COMO UMA UNICA CADEIA DE 1050 BYTES
001600*    (EM-MASTER-TXT).  A REDEFINICAO EM-MASTER-CAMPOS DA ACESSO
001700*    NOMEADO A CADA UM DOS 43 CAMPOS NA ORDEM DO CADASTRO DE
001800*    RUBRICAS (HDRLBL.CPY).  TEXTO EM BANGLA OCUPA MAIS BYTES
001900*    QUE CARACTERES EXIBIDOS - AS LARGURAS ABAIXO SAO DE
002000*    ARMAZENAMENTO, NAO DE TELA.
002100*****************************************************************
002200 01  EM-MASTER-REC.
002300     05  EM-MASTER-TXT           PIC X(1050).
002400 01  EM-MASTER-CAMPOS REDEFINES EM-MASTER-REC.
002500     05  EM-FIELD-00             PIC X(20).
002600     05  EM-FIELD-01             PIC X(20).
002700     05  EM-FIELD-02             PIC X(20).
002800     05  EM-PERSONNEL-NO         PIC X(10).
002900     05  EM-FIELD-04             PIC X(20).
003000     05  EM-NAME                 PIC X(40).
003100     05  EM-FATHER-NAME          PIC X(40).
003200     05  EM-EDU-1                PIC X(30).
003300     05  EM-EDU-2                PIC X(30).
003400     05  EM-TRANSFER-01          PIC X(30).
003500     05  EM-TRANSFER-02          PIC X(30).
003600     05  EM-TRANSFER-03          PIC X(30).
003700     05  EM-TRANSFER-04          PIC X(30).
003800     05  EM-TRANSFER-05          PIC X(30).
003900     05  EM-TRANSFER-06          PIC X(30).
004000     05  EM-TRANSFER-07          PIC X(30).
004100     05  EM-TRANSFER-08          PIC X(30).
004200     05  EM-TRANSFER-09          PIC X(30).
004300     05  EM-PROMO-01             PIC X(30).
004400     05  EM-PROMO-02             PIC X(30).
004500     05  EM-PROMO-03             PIC X(30).
004600     05  EM-PROMO-04             PIC X(30).
004700     05  EM-PROMO-05             PIC X(30).
004800     05  EM-PROMO-06             PIC X(30).
004900     05  EM-PROMO-07             PIC X(30).
005000     05  EM-PROMO-08             PIC X(30).
005100     05  EM-BIRTH-DATE           PIC X(10).
005200     05  EM-JOIN-DATE            PIC X(10).
005300     05  EM-FIELD-28             PIC X(20).
005400     05  EM-FIELD-29             PIC X(20).
005500     05  EM-FIELD-30             PIC X(20).
005600     05  EM-FIELD-31             PIC X(20).
005700     05  EM-FIELD-32             PIC X(20).
005800     05  EM-FIELD-33             PIC X(20).
005900     05  EM-FIELD-34             PIC X(20).
006000     05  EM-HOME-DISTRICT        PIC X(20).
006100     05  EM-FIELD-36             PIC X(20).
006200     05  EM-FIELD-37             PIC X(20).
006300     05  EM-FIELD-38             PIC X(20).
006400     05  EM-PERF-01              PIC X(20).
006500     05  EM-PERF-02              PIC X(20).
006600     05  EM-PERF-03              PIC X(20).
006700     05  EM-PRL-DATE             PIC X(10).
006800*---------------------------------------------------------------*
006900*    TABELA DE POSICAO/TAMANHO DOS 43 CAMPOS, MONTADA NO MODO
007000*    ANTIGO DA CASA (LITERAL COMPACTA + REDEFINES) PARA EVITAR
007100*    43 MOVES DE INICIALIZACAO NA WORKING-STORAGE.  CADA GRUPO
007200*    DE 7 DIGITOS E POSICAO-INICIAL(4) + TAMANHO(3).
007300*---------------------------------------------------------------*
007400 01  EM-COLWD-VALORES.
007500     05  FILLER PIC X(56) VALUE
007600       '00010200021020004102000610100071020009104001310400171030'.
007700     05  FILLER PIC X(56) VALUE
007800       '02010300231030026103002910300321030035103003810300411030'.
007900     05  FILLER PIC X(56) VALUE
008000       '04410300471030050103005310300561030059103006210300651030'.
008100     05  FILLER PIC X(56) VALUE
008200       '06810300711030074101007510100761020078102008010200821020'.
008300     05  FILLER PIC X(56) VALUE
008400       '08410200861020088102009010200921020094102009610200981020'.
008500     05  FILLER PIC X(21) VALUE
008600         '100102010210201041010'.
008700 01  EM-COLWD-TABLE REDEFINES EM-COLWD-VALORES.
008800     05  EM-COLWD-ENTRY OCCURS 43 TIMES.
008900         10  EM-COL-START        PIC 9(04).
009000         10  EM-COL-LEN          PIC 9(03).
