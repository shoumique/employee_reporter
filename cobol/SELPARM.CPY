000100*****************************************************************
000200*    COPYBOOK      : SELPARM.CPY
000300*    FINALIDADE     : LAYOUT DO ARQUIVO DE PARAMETROS DE SELECAO
000400*                     DO RELATORIO (1o REGISTRO = CONTROLE,
000500*                     DEMAIS = MATRICULAS A SELECIONAR)
000600*    VRS            DATA              DESCRICAO
000700*    1.0            03/03/1994        IMPLANTACAO INICIAL         V1.0    
000800*****************************************************************
000900 01  SL-PARM-REC.
001000     05  SL-PARM-TXT             PIC X(62).
001100 01  SL-CONTROL-REC REDEFINES SL-PARM-REC.
001200     05  SL-PRESET-KEY           PIC X(12).
001300     05  SL-REPORT-TITLE         PIC X(40).
001400     05  FILLER                  PIC X(10).
001500 01  SL-EMPID-REC REDEFINES SL-PARM-REC.
001600     05  SL-EMP-ID               PIC X(10).
001700     05  FILLER                  PIC X(52).
